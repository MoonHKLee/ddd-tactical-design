000100*----------------------------------------------------------
000200*  MENUGROUP-MAINTENANCE
000300*  EDITS THE GC (GROUP CREATE) TRANSACTION AGAINST THE
000400*  IN-STORAGE MENUGRP-TABLE.  CALLED ONCE PER TRANSACTION;
000500*  HOLDS NO FILES OF ITS OWN.
000600*----------------------------------------------------------
000700*  CHANGE LOG
000800*  1994-03-09  RGL  ORIGINAL PROGRAM
000900*  1994-08-16  RGL  GROUP NAME WIDENED FROM 20 TO 30 BYTES TO
001000*                   MATCH THE PRINTED MENU BOARD LINE LENGTH
001100*  1996-01-22  RGL  ADDED FORBIDDEN-WORD NAME SCREEN (REQUEST
001200*                   FROM MS. OKONKWO, FLOOR MANAGER)
001300*  1998-11-02  RGL  UPPERCASED THE NAME BEFORE THE BADWORD SCAN
001400*  1999-01-06  RGL  Y2K REVIEW - GROUP RECORD CARRIES NO DATE
001500*                   FIELD, NOTHING TO WINDOW
001600*  2001-09-17  DGH  SPLIT MENUGRP FD INTO SEPARATE IN AND OUT
001700*                   ENTRIES TO MATCH THE OTHER THREE MASTERS
001800*                   (TICKET AP-410)
001900*  2003-02-11  DGH  REJECTED GROUP NAMES NOW DISPLAY TO THE JOB
002000*                   LOG SO THE FLOOR MANAGER CAN SPOT-CHECK
002100*                   WITHOUT WAITING FOR THE AUDIT REPORT
002200*  2006-02-27  KMS  ADD-TO-TABLE NOW KEEPS MENUGRP-TABLE IN
002300*                   ASCENDING MG-TAB-ID SEQUENCE (INSERTION
002400*                   SORT ON ADD) SO THE DRIVER NO LONGER SORTS
002500*                   MENUGROUP-MASTER-OUT AS A SEPARATE STEP
002600*  2007-05-03  DGH  MOVED THE BADWORD COMPARE'S CASE FOLDING
002700*                   INTO PL-CHECK-BAD-WORD.CBL ITSELF (TICKET
002800*                   AP-471) - SEE THAT COPYBOOK'S MAINT LOG
002900*  2008-08-14  KMS  BADWORD SCAN IN PL-CHECK-BAD-WORD.CBL
003000*                   CHANGED FROM 4-SLOT UNSTRING TO A TRUE
003100*                   SUBSTRING SCAN (TICKET AP-488) - REMOVED
003200*                   THIS PROGRAM'S OWN 4-SLOT WORK AREA, NO
003300*                   LONGER NEEDED, AND ADDED THE THREE SCAN
003400*                   CURSOR FIELDS THE COPYBOOK NOW EXPECTS
003500*  2008-08-14  KMS  CALL SITES REWRITTEN TO PERFORM ... THRU
003600*                   THE MATCHING -EXIT PARAGRAPH THROUGHOUT,
003700*                   PER DATA CENTER STANDARDS REVIEW - RANGE
003800*                   PERFORMS MAKE THE GO TO IN 4010 (COPYBOOK)
003900*                   SAFE TO FALL THROUGH TO THE RIGHT EXIT
004000*                   NO MATTER WHERE IT IS PERFORMED FROM
004100*----------------------------------------------------------
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.  menugroup-maintenance.
004400 AUTHOR.  R. G. LOMBARDI.
004500 INSTALLATION.  FOOD SERVICE DATA CENTER.
004600 DATE-WRITTEN.  03/09/1994.
004700 DATE-COMPILED.
004800 SECURITY.  UNCLASSIFIED - RESTAURANT OPERATIONS DATA ONLY.
004900
005000 ENVIRONMENT DIVISION.
005100*    NO SELECT/FD ENTRIES - THIS PROGRAM IS CALLED ONE
005200*    TRANSACTION AT A TIME BY THE DRIVER AND OWNS NO FILES.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500*    C01 IS CARRIED FOR CONSISTENCY WITH THE OTHER FOUR
005600*    PROGRAMS IN THIS SUITE EVEN THOUGH THIS ONE NEVER PRINTS.
005700     C01 IS TOP-OF-FORM.
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100
006200*    ----- TABLE-MAINTENANCE SUBSCRIPTS - INSERTION SORT ON
006300*    ----- ADD KEEPS MG-TAB-ENTRY IN ASCENDING KEY ORDER SO
006400*    ----- THE DRIVER NEVER HAS TO SORT MENUGROUP-MASTER-OUT -----
006500*    ----- W-INSERT-IDX WALKS FORWARD LOOKING FOR WHERE THE NEW
006600*    ----- KEY BELONGS; W-SHIFT-IDX THEN WALKS BACKWARD FROM
006700*    ----- THE BOTTOM OF THE TABLE OPENING UP THAT SLOT; BOTH
006800*    ----- ARE DECLARED COMP SINCE THEY ARE PURE SUBSCRIPTS,
006900*    ----- NEVER PRINTED OR MOVED TO A DISPLAY FIELD -----
007000     01  W-INSERT-IDX                   PIC 9(4) COMP.
007100     01  W-SHIFT-IDX                    PIC 9(4) COMP.
007200*    ----- W-SEARCH-IDX HOLDS THE "ONE ABOVE" SLOT NUMBER
007300*    ----- DURING THE SHIFT-UP IN 1320 -----
007400     77  W-SEARCH-IDX                   PIC 9(4) COMP.
007500
007600*    ----- NAME-SCREEN INTERFACE TO PL-CHECK-BAD-WORD.CBL -----
007700     01  WS-NAME-TO-SCREEN               PIC X(30).
007800     01  WS-NAME-IS-PROFANE-SW           PIC X.
007900         88  NAME-IS-PROFANE              VALUE "Y".
008000
008100*    ----- SCAN CURSOR FIELDS FOR THE BAD-WORD SUBSTRING SCAN -
008200*    ----- PL-CHECK-BAD-WORD.CBL WALKS THESE THREE ACROSS
008300*    ----- WS-NAME-TO-SCREEN, TESTING EVERY BW-TAB-WORD AT
008400*    ----- EVERY STARTING BYTE, NOT JUST ON A SPACE BOUNDARY
008500*    ----- (TICKET AP-488).  GROUPED TOGETHER SO THE THREE CAN
008600*    ----- BE ECHOED AS ONE FIELD IF THE SCAN EVER HAS TO BE
008700*    ----- TRACED FOR A FLOOR-MANAGER COMPLAINT.
008800     01  W-SCAN-CURSORS-GROUP.
008900         05  W-WORD-LEN                  PIC 9(2) COMP.
009000         05  W-SCAN-POS                  PIC 9(2) COMP.
009100         05  W-LAST-START                PIC 9(2) COMP.
009200     01  W-SCAN-CURSORS-ALL REDEFINES W-SCAN-CURSORS-GROUP
009300                                                     PIC X(06).
009400
009500*    ----- HOLD AREA FOR THE INCOMING GROUP NAME - REDEFINED SO
009600*    ----- 1000-EDIT-GROUP-CREATE CAN TEST IT AS ONE FIELD -----
009700     01  W-GROUP-NAME-HOLD.
009800         05  W-GROUP-NAME-HOLD-TEXT     PIC X(29).
009900         05  W-GROUP-NAME-HOLD-LAST     PIC X(01).
010000     01  W-GROUP-NAME-HOLD-R REDEFINES W-GROUP-NAME-HOLD
010100                                                     PIC X(30).
010200
010300*    ----- KEY + NAME COMBINED FOR THE JOB-LOG REJECT ECHO IN
010400*    ----- 1160-LOG-REJECTED-NAME - ONE MOVE BLANKS BOTH -----
010500     01  W-REJECT-ECHO-GROUP.
010600         05  W-REJECT-ECHO-KEY          PIC X(08).
010700         05  W-REJECT-ECHO-NAME         PIC X(30).
010800     01  W-REJECT-ECHO-ALL REDEFINES W-REJECT-ECHO-GROUP
010900                                                     PIC X(38).
011000
011100 LINKAGE SECTION.
011200*    ----- ALL FIVE LINKAGE ITEMS ARE PASSED BY REFERENCE FROM
011300*    ----- THE DRIVER'S 3100-DISPATCH-TRANSACTION PARAGRAPH -
011400*    ----- THIS PROGRAM NEVER OPENS A FILE OR READS A RECORD
011500*    ----- ON ITS OWN, IT ONLY EDITS WHAT IT IS HANDED -----
011600
011700     COPY "WS-TRAN-REC.CBL".
011800     COPY "WS-MENUGRP-TABLE.CBL".
011900     COPY "WS-BADWORD-TABLE.CBL".
012000     COPY "WS-EDIT-RESULT.CBL".
012100     COPY "WS-TRAN-COUNTS.CBL".
012200*    WS-TRAN-COUNTS CARRIES THE RUN-WIDE ADDED/REJECTED TALLIES
012300*    THE DRIVER PRINTS ON THE CONTROL REPORT AT END OF JOB -
012400*    WTC-GROUPS-ADDED BELOW IS THE ONLY FIELD IN IT THIS
012500*    PROGRAM EVER TOUCHES.
012600
012700 PROCEDURE DIVISION USING TRAN-REC, MENUGRP-TABLE,
012800           BADWORD-TABLE, WS-EDIT-RESULT, WS-TRAN-COUNTS.
012900
013000*    THIS PROGRAM ONLY EVER SEES GC (GROUP CREATE) TRANSACTIONS
013100*    - THE DRIVER'S 3100-DISPATCH-TRANSACTION PARAGRAPH ROUTES
013200*    ANY OTHER MENU-GROUP CODE ELSEWHERE.  WS-ACCEPTED-SW IS
013300*    ASSUMED "Y" UNTIL SOME EDIT BELOW PROVES OTHERWISE.
013400     MOVE "Y" TO WS-ACCEPTED-SW.
013500     MOVE SPACES TO WS-REJECT-REASON.
013600
013700     PERFORM 1000-EDIT-GROUP-CREATE THRU 1000-EDIT-GROUP-CREATE-EXIT.
013800
013900     EXIT PROGRAM.
014000*----------------------------------------------------------
014100
014200 1000-EDIT-GROUP-CREATE.
014300*    A GC TRANSACTION IS REJECTED FOR EITHER OF TWO REASONS -
014400*    A BLANK NAME, OR A NAME CONTAINING A FORBIDDEN WORD.  ONLY
014500*    ONE REASON IS EVER CHECKED PER TRANSACTION - A BLANK NAME
014600*    IS NOT ALSO RUN THROUGH THE BADWORD SCAN, SINCE AN ALL-
014700*    SPACE FIELD CANNOT MATCH ANYTHING IN BADWORD-TABLE ANYWAY.
014800
014900     MOVE TRN-NAME TO W-GROUP-NAME-HOLD-R.
015000
015100     IF W-GROUP-NAME-HOLD-R EQUAL SPACES
015200        MOVE "N" TO WS-ACCEPTED-SW
015300        MOVE "NAME-BLANK" TO WS-REJECT-REASON
015400        PERFORM 1160-LOG-REJECTED-NAME THRU 1160-LOG-REJECTED-NAME-EXIT
015500     ELSE
015600        PERFORM 1100-CHECK-NAME-PROFANE
015700            THRU 1100-CHECK-NAME-PROFANE-EXIT
015800        IF NAME-IS-PROFANE
015900           MOVE "N" TO WS-ACCEPTED-SW
016000           MOVE "NAME-PROFANE" TO WS-REJECT-REASON
016100           PERFORM 1160-LOG-REJECTED-NAME
016200               THRU 1160-LOG-REJECTED-NAME-EXIT
016300        ELSE
016400           PERFORM 1300-ADD-GROUP-TO-TABLE
016500               THRU 1300-ADD-GROUP-TO-TABLE-EXIT
016600           ADD 1 TO WTC-GROUPS-ADDED.
016700
016800 1000-EDIT-GROUP-CREATE-EXIT.
016900     EXIT.
017000*----------------------------------------------------------
017100
017200 1100-CHECK-NAME-PROFANE.
017300*    LOADS THE CANDIDATE NAME INTO THE SHARED SCAN FIELD AND
017400*    CALLS THE COPYBOOK PARAGRAPH BELOW - SEE PL-CHECK-BAD-
017500*    WORD.CBL FOR THE ACTUAL SUBSTRING-SCAN LOGIC.  THE OLD
017600*    4-SLOT UNSTRING WORK AREA THIS PARAGRAPH USED TO CLEAR
017700*    IS GONE (TICKET AP-488) - THE SCAN NOW WORKS DIRECTLY
017800*    AGAINST WS-NAME-TO-SCREEN, NO STAGING NEEDED.
017900
018000     MOVE W-GROUP-NAME-HOLD-R TO WS-NAME-TO-SCREEN.
018100     PERFORM 4000-CHECK-BAD-WORD THRU 4000-CHECK-BAD-WORD-EXIT.
018200
018300 1100-CHECK-NAME-PROFANE-EXIT.
018400     EXIT.
018500*----------------------------------------------------------
018600
018700 1160-LOG-REJECTED-NAME.
018800*    ECHOES THE REJECTED KEY AND NAME TO THE JOB LOG SO THE
018900*    FLOOR MANAGER CAN SEE WHAT WAS TURNED AWAY WITHOUT
019000*    WAITING ON THE PRINTED AUDIT REPORT (TICKET AP-410 ERA
019100*    CHANGE, 2003-02-11).
019200
019300     MOVE SPACES TO W-REJECT-ECHO-ALL.
019400     MOVE TRN-KEY  TO W-REJECT-ECHO-KEY.
019500     MOVE TRN-NAME TO W-REJECT-ECHO-NAME.
019600     DISPLAY "MENUGROUP-MAINTENANCE - REJECTED GC - "
019700             W-REJECT-ECHO-ALL.
019800
019900 1160-LOG-REJECTED-NAME-EXIT.
020000     EXIT.
020100*----------------------------------------------------------
020200
020300 1300-ADD-GROUP-TO-TABLE.
020400*    INSERTION SORT ON ADD KEEPS MG-TAB-ENTRY IN ASCENDING
020500*    MG-TAB-ID SEQUENCE AT ALL TIMES - NO SEPARATE SORT STEP
020600*    NEEDED WHEN THE DRIVER WRITES MENUGROUP-MASTER-OUT.
020700*    1310 WALKS FORWARD UNTIL IT FINDS THE FIRST ENTRY WHOSE
020800*    KEY IS GREATER THAN THE NEW KEY, OR RUNS OFF THE END OF
020900*    THE TABLE; 1320 THEN OPENS UP THAT SLOT BY SHIFTING EVERY
021000*    ENTRY FROM THE BOTTOM OF THE TABLE UP TO THAT POINT ONE
021100*    POSITION TOWARD THE END.
021200*    NO DUPLICATE-KEY CHECK IS MADE HERE - A GC TRANSACTION
021300*    FOR A GROUP ID ALREADY ON THE TABLE SIMPLY GETS A SECOND
021400*    ENTRY WITH THAT ID.  THE DAILY MENU-GROUP AUDIT REPORT
021500*    FLAGS ANY REPEATED ID FOR THE FLOOR MANAGER TO CLEAN UP.
021600
021700     MOVE 1 TO W-INSERT-IDX.
021800     PERFORM 1310-FIND-INSERT-POSITION
021900         THRU 1310-FIND-INSERT-POSITION-EXIT
022000         UNTIL W-INSERT-IDX > MG-TAB-COUNT
022100            OR TRN-KEY < MG-TAB-ID (W-INSERT-IDX).
022200
022300     MOVE MG-TAB-COUNT TO W-SHIFT-IDX.
022400     PERFORM 1320-SHIFT-ONE-ENTRY-UP
022500         THRU 1320-SHIFT-ONE-ENTRY-UP-EXIT
022600         UNTIL W-SHIFT-IDX < W-INSERT-IDX.
022700
022800     SET MG-TAB-IDX TO W-INSERT-IDX.
022900     MOVE TRN-KEY  TO MG-TAB-ID (MG-TAB-IDX).
023000     MOVE TRN-NAME TO MG-TAB-NAME (MG-TAB-IDX).
023100     ADD 1 TO MG-TAB-COUNT.
023200
023300 1300-ADD-GROUP-TO-TABLE-EXIT.
023400     EXIT.
023500*----------------------------------------------------------
023600
023700 1310-FIND-INSERT-POSITION.
023800*    ONE STEP OF THE FORWARD SCAN DESCRIBED ABOVE - THE
023900*    CONTROLLING UNTIL LIVES ON THE PERFORM IN 1300, NOT HERE.
024000*    KEPT AS ITS OWN PARAGRAPH (RATHER THAN INLINE IN 1300)
024100*    SO A FUTURE CHANGE TO THE COMPARE DOES NOT HAVE TO TOUCH
024200*    THE PERFORM STATEMENT THAT DRIVES IT.
024300
024400     ADD 1 TO W-INSERT-IDX.
024500
024600 1310-FIND-INSERT-POSITION-EXIT.
024700     EXIT.
024800*----------------------------------------------------------
024900
025000 1320-SHIFT-ONE-ENTRY-UP.
025100*    MOVES ONE TABLE ENTRY UP ONE SLOT AND BACKS THE SHIFT
025200*    INDEX DOWN SO THE NEXT ITERATION MOVES THE ENTRY BELOW
025300*    IT - REPEATED BOTTOM-UP UNTIL THE INSERT SLOT IS EMPTY.
025400*    GOING BOTTOM-UP RATHER THAN TOP-DOWN AVOIDS OVERWRITING
025500*    AN ENTRY BEFORE IT HAS BEEN COPIED OUT OF ITS OLD SLOT.
025600
025700     ADD 1 TO W-SHIFT-IDX GIVING W-SEARCH-IDX.
025800     MOVE MG-TAB-ENTRY (W-SHIFT-IDX)
025900                      TO MG-TAB-ENTRY (W-SEARCH-IDX).
026000     SUBTRACT 1 FROM W-SHIFT-IDX.
026100
026200 1320-SHIFT-ONE-ENTRY-UP-EXIT.
026300     EXIT.
026400*----------------------------------------------------------
026500
026600*    THE FORBIDDEN-WORD SCAN ITSELF LIVES IN THIS COPYBOOK, NOT
026700*    IN THIS PROGRAM - PRODUCT-MAINTENANCE AND MENU-MAINTENANCE
026800*    COPY THE SAME MEMBER SO THE SCAN LOGIC IS MAINTAINED IN
026900*    ONE PLACE FOR ALL THREE NAME-BEARING TRANSACTIONS.  DO NOT
027000*    DUPLICATE THESE PARAGRAPHS LOCALLY EVEN FOR A "QUICK FIX" -
027100*    THE NEXT SHOP-WIDE BADWORD-LIST CHANGE ONLY HAS TO BE MADE
027200*    ONCE IF ALL THREE CALLERS SHARE THIS ONE MEMBER.
027300 COPY "PL-CHECK-BAD-WORD.CBL".
