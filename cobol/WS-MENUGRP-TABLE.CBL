000100*----------------------------------------------------------
000200*  WS-MENUGRP-TABLE.CBL
000300*  IN-STORAGE MENU GROUP TABLE - LOADED FROM MENUGROUP-MASTER-IN,
000400*  KEPT IN ASCENDING MG-ID SEQUENCE.  COPIED BY THE BATCH DRIVER
000500*  (WORKING-STORAGE) AND BY MENU-MAINTENANCE / MENUGROUP-
000600*  MAINTENANCE (LINKAGE).
000700*----------------------------------------------------------
000800*  MAINT LOG
000900*  1994-03-08  RGL  ORIGINAL TABLE, 50 GROUP CAPACITY
001000*  2006-02-27  KMS  ADDED ASCENDING KEY FOR SEARCH ALL
001100*----------------------------------------------------------
001200 01  MENUGRP-TABLE.
001300     05  MG-TAB-COUNT              PIC 9(4) COMP.
001400     05  MG-TAB-ENTRY OCCURS 50 TIMES
001500                       ASCENDING KEY IS MG-TAB-ID
001600                       INDEXED BY MG-TAB-IDX.
001700         10  MG-TAB-ID             PIC X(08).
001800         10  MG-TAB-NAME           PIC X(30).
001900         10  FILLER                PIC X(01).
