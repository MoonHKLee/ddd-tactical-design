000100*----------------------------------------------------------
000200*  WS-PRODUCT-TABLE.CBL
000300*  IN-STORAGE PRODUCT TABLE - LOADED FROM PRODUCT-MASTER-IN,
000400*  KEPT IN ASCENDING PRD-ID SEQUENCE SO LOOKUPS CAN USE A
000500*  SEARCH ALL (BINARY SEARCH).  COPIED BY THE BATCH DRIVER
000600*  (WORKING-STORAGE) AND BY PRODUCT-MAINTENANCE / MENU-
000700*  MAINTENANCE (LINKAGE) SO BOTH SIDES OF THE CALL AGREE ON
000800*  THE SAME SHAPE.
000900*----------------------------------------------------------
001000*  MAINT LOG
001100*  1994-03-08  RGL  ORIGINAL TABLE, 500 PRODUCT CAPACITY
001200*  2006-02-27  KMS  ADDED ASCENDING KEY FOR SEARCH ALL
001300*----------------------------------------------------------
001400 01  PRODUCT-TABLE.
001500     05  PRD-TAB-COUNT             PIC 9(4) COMP.
001600     05  PRD-TAB-ENTRY OCCURS 500 TIMES
001700                        ASCENDING KEY IS PRD-TAB-ID
001800                        INDEXED BY PRD-TAB-IDX.
001900         10  PRD-TAB-ID            PIC X(08).
002000         10  PRD-TAB-NAME          PIC X(30).
002100         10  PRD-TAB-PRICE         PIC 9(09)V99.
002200         10  FILLER                PIC X(01).
