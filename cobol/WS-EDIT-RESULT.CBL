000100*----------------------------------------------------------
000200*  WS-EDIT-RESULT.CBL
000300*  ONE-TRANSACTION ACCEPT/REJECT RESULT, PASSED BY REFERENCE
000400*  ON EVERY CALL TO THE FOUR MAINTENANCE SUBPROGRAMS AND SET
000500*  BY THEM SO THE DRIVER CAN PRINT THE AUDIT-REPORT DETAIL
000600*  LINE.  WS-REEVAL-MODE-SW IS "Y" ONLY WHEN THE DRIVER CALLS
000700*  MENU-MAINTENANCE TO RE-EVALUATE DISPLAY ELIGIBILITY AFTER A
000800*  PRODUCT PRICE CHANGE RATHER THAN TO EDIT A REAL MC/MP/MD/MH
000900*  TRANSACTION - IN THAT CALL TRN-KEY CARRIES THE CHANGED
001000*  PRODUCT'S ID, NOT A MENU ID.  WS-HIDDEN-MENU-ID CARRIES BACK
001100*  THE IDS OF ANY MENUS HIDDEN BY THE RE-EVALUATION SO THE
001200*  DRIVER CAN PRINT A "MENU HIDDEN" LINE FOR EACH ONE.
001300*----------------------------------------------------------
001400*  MAINT LOG
001500*  1994-03-08  RGL  ORIGINAL (ACCEPT/REJECT + REASON ONLY)
001600*  1996-04-30  RGL  ADDED WS-REEVAL-MODE-SW AND HIDDEN-MENU LIST
001700*----------------------------------------------------------
001800 01  WS-EDIT-RESULT.
001900     05  WS-ACCEPTED-SW              PIC X.
002000         88  TRAN-WAS-ACCEPTED       VALUE "Y".
002100         88  TRAN-WAS-REJECTED       VALUE "N".
002200     05  WS-REJECT-REASON            PIC X(18).
002300     05  WS-REEVAL-MODE-SW           PIC X.
002400         88  REEVAL-MODE             VALUE "Y".
002500     05  WS-HIDDEN-MENU-COUNT        PIC 9(4) COMP.
002600     05  WS-HIDDEN-MENU-ID OCCURS 300 TIMES
002700                           INDEXED BY WS-HIDDEN-MENU-IDX
002800                                                   PIC X(08).
002900     05  FILLER                      PIC X(01).
