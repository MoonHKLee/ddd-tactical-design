000100*----------------------------------------------------------
000200*  FD-MENUGRP.CBL
000300*  MENU GROUP MASTER RECORD LAYOUTS FOR MENUGROUP-MASTER-IN
000400*  AND MENUGROUP-MASTER-OUT.  50-BYTE FIXED, KEY = MG-ID,
000500*  SORTED ASCENDING BY MG-ID.
000600*----------------------------------------------------------
000700*  MAINT LOG
000800*  1994-03-08  RGL  ORIGINAL LAYOUT
000900*  2001-09-17  DGH  SPLIT INTO SEPARATE IN/OUT FD ENTRIES
001000*----------------------------------------------------------
001100 FD  MENUGROUP-MASTER-IN
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  MENUGRP-REC.
001500     05  MG-ID                     PIC X(08).
001600     05  MG-NAME                   PIC X(30).
001700     05  FILLER                    PIC X(12).
001800
001900 FD  MENUGROUP-MASTER-OUT
002000     LABEL RECORDS ARE STANDARD.
002100
002200 01  O-MENUGRP-REC.
002300     05  O-MG-ID                   PIC X(08).
002400     05  O-MG-NAME                 PIC X(30).
002500     05  FILLER                    PIC X(12).
