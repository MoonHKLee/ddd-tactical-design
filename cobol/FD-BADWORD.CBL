000100*----------------------------------------------------------
000200*  FD-BADWORD.CBL
000300*  FORBIDDEN-WORD FILE LAYOUT (BADWORD-FILE)
000400*  30-BYTE FIXED, UNORDERED - NAME SCREENING TABLE
000500*----------------------------------------------------------
000600*  MAINT LOG
000700*  1996-01-22  RGL  ORIGINAL LAYOUT - REPLACES MANUAL
000800*                   MENU-BOARD REVIEW BY THE FLOOR MANAGER
000900*----------------------------------------------------------
001000 FD  BADWORD-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  BADWORD-REC.
001400     05  BW-WORD                   PIC X(30).
