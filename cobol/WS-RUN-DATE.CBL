000100*----------------------------------------------------------
000200*  WS-RUN-DATE.CBL
000300*  RUN-DATE WORKING-STORAGE FOR THE AUDIT-REPORT PAGE HEADING.
000400*  ADAPTED FROM THE OLD DATE-VALIDATION COPYBOOK USED BY THE
000500*  ON-LINE PROGRAMS; THIS BATCH RUN ONLY NEEDS TODAY'S DATE,
000600*  NOT THE FULL VALIDATION/PROMPT LOGIC.
000700*----------------------------------------------------------
000800*  MAINT LOG
000900*  1994-03-08  RGL  ORIGINAL (AS WSDATE.CBL, ON-LINE PROGRAMS)
001000*  1998-11-02  RGL  Y2K - CCYY FORM ADOPTED THROUGHOUT
001100*  2003-07-14  DGH  PULLED INTO BATCH RUN FOR RPT-0294
001200*----------------------------------------------------------
001300 01  WRD-RUN-DATE-CCYYMMDD         PIC 9(8).
001400 01  WRD-RUN-DATE-R REDEFINES WRD-RUN-DATE-CCYYMMDD.
001500     05  WRD-RUN-DATE-CCYY         PIC 9(4).
001600     05  WRD-RUN-DATE-MM           PIC 9(2).
001700     05  WRD-RUN-DATE-DD           PIC 9(2).
001800
001900 01  WRD-RUN-DATE-EDIT             PIC 9999/99/99.
