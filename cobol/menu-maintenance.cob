000100*----------------------------------------------------------
000200*  MENU-MAINTENANCE
000300*  EDITS THE MC (MENU CREATE), MP (MENU PRICE CHANGE), MD
000400*  (MENU DISPLAY) AND MH (MENU HIDE) TRANSACTIONS AGAINST THE
000500*  IN-STORAGE MENU-TABLE.  ALSO ENTERED BY THE DRIVER IN
000600*  RE-EVALUATION MODE (WS-REEVAL-MODE-SW = "Y") AFTER A
000700*  PRODUCT PRICE CHANGE, TO HIDE ANY MENU THAT NO LONGER
000800*  COVERS ITS OWN PRICE.  CALLED ONCE PER TRANSACTION (OR
000900*  ONCE PER RE-EVALUATION); HOLDS NO FILES OF ITS OWN.
001000*----------------------------------------------------------
001100*  CHANGE LOG
001200*  1994-03-11  RGL  ORIGINAL PROGRAM (MC/MP ONLY)
001300*  1994-04-02  RGL  ADDED MD/MH
001400*  1996-01-22  RGL  ADDED FORBIDDEN-WORD NAME SCREEN ON MC
001500*  1996-04-30  RGL  ADDED 5000-REEVALUATE-MENUS-FOR-PRODUCT -
001600*                   MENUS CAN NOW GO STALE WHEN A PRODUCT
001700*                   PRICE RISES; RUN NIGHTLY RIGHT AFTER THE
001800*                   PRICE-CHANGE EDIT, NOT AS A SEPARATE JOB
001900*  2003-02-11  DGH  6000-COMPUTE-COMPONENT-SUM PULLED OUT AS
002000*                   ITS OWN PARAGRAPH - MP, MD AND THE
002100*                   RE-EVALUATION STEP ALL NEEDED IT
002200*  2008-08-14  KMS  BADWORD SCAN IN PL-CHECK-BAD-WORD.CBL
002300*                   CHANGED FROM 4-SLOT UNSTRING TO A TRUE
002400*                   SUBSTRING SCAN (TICKET AP-488) - REMOVED
002500*                   THIS PROGRAM'S OWN 4-SLOT WORK AREA AND
002600*                   ADDED THE THREE SCAN CURSOR FIELDS THE
002700*                   COPYBOOK NOW EXPECTS
002800*  2008-08-14  KMS  A REJECTED MC NOW ECHOES ITS KEY AND NAME
002900*                   TO THE JOB LOG (SEE 1160-LOG-REJECTED-
003000*                   NAME) - PRODUCT-MAINTENANCE AND MENUGROUP-
003100*                   MAINTENANCE ALREADY DID THIS AND THE FLOOR
003200*                   MANAGER ASKED WHY MENU REJECTS DID NOT
003300*                   (TICKET AP-491)
003400*  2008-08-14  KMS  CALL SITES REWRITTEN TO PERFORM ... THRU
003500*                   THE MATCHING -EXIT PARAGRAPH THROUGHOUT,
003600*                   PER DATA CENTER STANDARDS REVIEW
003700*  1997-09-08  RGL  RE-EVALUATION WAS HIDING A MENU EVEN WHEN
003800*                   THE REPRICED PRODUCT WAS NOT ONE OF THE
003900*                   MENU'S OWN COMPONENTS - 5110-MENU-USES-
004000*                   PRODUCT ADDED SO ONLY MENUS THAT ACTUALLY
004100*                   CARRY THE PRODUCT ARE EVER RE-CHECKED
004200*  2001-06-19  DGH  WTC-MENUS-ADDED/PRICED/DISPLAYED/HIDDEN-
004300*                   DIRECT/HIDDEN-REEVAL BROKEN OUT SO THE
004400*                   DRIVER'S CONTROL REPORT COULD SHOW EACH
004500*                   MENU ACTIVITY SEPARATELY INSTEAD OF ONE
004600*                   COMBINED TRANSACTION COUNT
004700*----------------------------------------------------------
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.  menu-maintenance.
005000 AUTHOR.  R. G. LOMBARDI.
005100 INSTALLATION.  FOOD SERVICE DATA CENTER.
005200 DATE-WRITTEN.  03/11/1994.
005300 DATE-COMPILED.
005400 SECURITY.  UNCLASSIFIED - RESTAURANT OPERATIONS DATA ONLY.
005500
005600 ENVIRONMENT DIVISION.
005700*    NO SELECT/FD ENTRIES - THIS PROGRAM IS CALLED ONE
005800*    TRANSACTION AT A TIME BY THE DRIVER AND OWNS NO FILES.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500
006600*    ----- COMBINED SWITCH GROUP - ONE MOVE RESETS ALL FIVE -
006700*    ----- SEE THE PROCEDURE DIVISION ENTRY BELOW WHERE ALL
006800*    ----- FIVE ARE SET TO "N" IN ONE MOVE OF W-EDIT-SWITCHES-
006900*    ----- ALL, THEN INDIVIDUALLY FLIPPED "Y" AS EACH LOOK-UP
007000*    ----- PARAGRAPH SUCCEEDS -----
007100     01  W-EDIT-SWITCHES-GROUP.
007200         05  W-FOUND-MENU-SW           PIC X.
007300             88  FOUND-MENU            VALUE "Y".
007400         05  W-FOUND-GROUP-SW          PIC X.
007500             88  FOUND-GROUP           VALUE "Y".
007600         05  W-FOUND-PRODUCT-SW        PIC X.
007700             88  FOUND-PRODUCT         VALUE "Y".
007800         05  W-MENU-USES-PRODUCT-SW    PIC X.
007900             88  MENU-USES-PRODUCT     VALUE "Y".
008000         05  W-COMPONENTS-OK-SW        PIC X.
008100             88  COMPONENTS-ARE-OK     VALUE "Y".
008200     01  W-EDIT-SWITCHES-ALL REDEFINES W-EDIT-SWITCHES-GROUP
008300                                                     PIC X(05).
008400
008500*    ----- TABLE-MAINTENANCE SUBSCRIPTS -----
008600     01  W-INSERT-IDX                   PIC 9(4) COMP.
008700     01  W-SHIFT-IDX                    PIC 9(4) COMP.
008800*    ----- W-SEARCH-IDX IS 77-LEVEL RATHER THAN 01 SINCE IT IS
008900*    ----- A LONE STANDALONE COUNTER USED ONLY INSIDE 1320'S
009000*    ----- ONE-LINE SHIFT-UP MOVE, NOT PART OF ANY GROUP -----
009100     77  W-SEARCH-IDX                   PIC 9(4) COMP.
009200*    ----- COMPONENT-LIST SUBSCRIPT AND MATCH TALLY, SHARED BY
009300*    ----- ALL THE COMPONENT-WALKING PARAGRAPHS BELOW - EACH
009400*    ----- ONE RESETS W-COMP-IDX ITSELF BEFORE ITS OWN PERFORM
009500*    ----- VARYING, SO NOTHING CARRIES OVER BETWEEN CALLS -----
009600     01  W-COMP-IDX                     PIC 9(4) COMP.
009700     01  W-MATCH-COUNT                  PIC 9(2) COMP.
009800
009900*    ----- COMPONENT-SUM WORK AREA, SHARED BY MC/MP/MD AND THE
010000*    ----- RE-EVALUATION STEP - HOLDS SIGMA(PRICE * QTY) -----
010100     01  W-COMPONENT-SUM                PIC 9(11)V99.
010200     01  W-EXTENDED-PRICE               PIC 9(13)V99.
010300
010400*    ----- WHOLE/CENTS SPLIT OF ONE COMPONENT'S EXTENDED PRICE -
010500*    ----- 6010 LOGS A LINE WHEN A SINGLE LINE EXTENDS OVER
010600*    ----- $99,999, A SIGN THE QUANTITY WAS KEYED WRONG -----
010700     01  W-EXTENDED-PRICE-9.
010800         05  W-EXT-WHOLE-CENTS         PIC 9(13)V99.
010900     01  W-EXTENDED-PRICE-9-R REDEFINES W-EXTENDED-PRICE-9.
011000         05  FILLER                    PIC 9(06).
011100         05  W-EXT-WHOLE               PIC 9(05).
011200         05  W-EXT-CENTS               PIC 9(02).
011300
011400*    ----- NAME-SCREEN INTERFACE TO PL-CHECK-BAD-WORD.CBL -----
011500     01  WS-NAME-TO-SCREEN               PIC X(30).
011600     01  WS-NAME-IS-PROFANE-SW           PIC X.
011700         88  NAME-IS-PROFANE              VALUE "Y".
011800
011900*    ----- SCAN CURSOR FIELDS FOR THE BAD-WORD SUBSTRING SCAN -
012000*    ----- PL-CHECK-BAD-WORD.CBL WALKS THESE THREE ACROSS
012100*    ----- WS-NAME-TO-SCREEN, TESTING EVERY BW-TAB-WORD AT
012200*    ----- EVERY STARTING BYTE, NOT JUST ON A SPACE BOUNDARY
012300*    ----- (TICKET AP-488) -----
012400     01  W-WORD-LEN                     PIC 9(2) COMP.
012500     01  W-SCAN-POS                     PIC 9(2) COMP.
012600     01  W-LAST-START                   PIC 9(2) COMP.
012700
012800*    ----- KEY + NAME COMBINED FOR THE JOB-LOG REJECT ECHO IN
012900*    ----- 1160-LOG-REJECTED-NAME - ONE MOVE BLANKS BOTH -----
013000*    ----- (TICKET AP-491) -----
013100     01  W-REJECT-ECHO-GROUP.
013200         05  W-REJECT-ECHO-KEY          PIC X(08).
013300         05  W-REJECT-ECHO-NAME         PIC X(30).
013400     01  W-REJECT-ECHO-ALL REDEFINES W-REJECT-ECHO-GROUP
013500                                                     PIC X(38).
013600
013700 LINKAGE SECTION.
013800*    ----- ALL SEVEN LINKAGE ITEMS ARE PASSED BY REFERENCE FROM
013900*    ----- THE DRIVER - MENU-TABLE, PRODUCT-TABLE AND MENUGRP-
014000*    ----- TABLE ARE ALL NEEDED SINCE A MENU RECORD REFERENCES
014100*    ----- BOTH ITS GROUP AND ITS COMPONENT PRODUCTS -----
014200
014300     COPY "WS-TRAN-REC.CBL".
014400     COPY "WS-MENU-TABLE.CBL".
014500     COPY "WS-PRODUCT-TABLE.CBL".
014600     COPY "WS-MENUGRP-TABLE.CBL".
014700     COPY "WS-BADWORD-TABLE.CBL".
014800     COPY "WS-EDIT-RESULT.CBL".
014900     COPY "WS-TRAN-COUNTS.CBL".
015000
015100*    THE SEVEN PARAMETERS BELOW MUST STAY IN THE SAME ORDER AS
015200*    THE DRIVER'S CALL "menu-maintenance" STATEMENT - COBOL
015300*    MATCHES LINKAGE ITEMS TO THE CALLING CALL BY POSITION, NOT
015400*    BY NAME, SO REORDERING EITHER SIDE WITHOUT THE OTHER WOULD
015500*    PASS THE WRONG TABLE INTO THE WRONG PARAGRAPH SILENTLY.
015600 PROCEDURE DIVISION USING TRAN-REC, MENU-TABLE, PRODUCT-TABLE,
015700           MENUGRP-TABLE, BADWORD-TABLE, WS-EDIT-RESULT,
015800           WS-TRAN-COUNTS.
015900
016000*    ONE OF FIVE ENTRY MODES - REEVAL-MODE (SET BY THE DRIVER,
016100*    NOT A TRANSACTION CODE) OR ONE OF THE FOUR MENU
016200*    TRANSACTION CODES.  ONLY ONE BRANCH BELOW EVER RUNS PER
016300*    CALL.  ALL FIVE FOUND/OK SWITCHES START "N" REGARDLESS OF
016400*    WHICH BRANCH IS ABOUT TO RUN, SINCE MOST PARAGRAPHS BELOW
016500*    ONLY USE ONE OR TWO OF THE FIVE ANYWAY.
016600     MOVE "Y" TO WS-ACCEPTED-SW.
016700     MOVE SPACES TO WS-REJECT-REASON.
016800     MOVE "NNNNN" TO W-EDIT-SWITCHES-ALL.
016900
017000     IF REEVAL-MODE
017100        PERFORM 5000-REEVALUATE-MENUS-FOR-PRODUCT
017200            THRU 5000-REEVALUATE-MENUS-FOR-PRODUCT-EXIT
017300     ELSE
017400     IF TRN-MENU-CREATE
017500        PERFORM 1000-EDIT-MENU-CREATE THRU 1000-EDIT-MENU-CREATE-EXIT
017600     ELSE
017700     IF TRN-MENU-PRICE-CHANGE
017800        PERFORM 2000-EDIT-MENU-PRICE-CHANGE
017900            THRU 2000-EDIT-MENU-PRICE-CHANGE-EXIT
018000     ELSE
018100     IF TRN-MENU-DISPLAY
018200        PERFORM 3000-EDIT-MENU-DISPLAY THRU 3000-EDIT-MENU-DISPLAY-EXIT
018300     ELSE
018400        PERFORM 4000-EDIT-MENU-HIDE THRU 4000-EDIT-MENU-HIDE-EXIT.
018500
018600     EXIT PROGRAM.
018700*----------------------------------------------------------
018800
018900 1000-EDIT-MENU-CREATE.
019000*    AN MC TRANSACTION IS WALKED THROUGH FIVE CHECKS IN ORDER -
019100*    GROUP EXISTS, NAME NOT BLANK, NAME NOT PROFANE, PRICE NOT
019200*    NEGATIVE, COMPONENT COUNT IN RANGE - BEFORE THE COMPONENT
019300*    LIST ITSELF IS VALIDATED AND SUMMED.  THE FIRST CHECK THAT
019400*    FAILS STOPS THE CHAIN; NO TWO REJECT REASONS ARE EVER SET
019500*    FOR THE SAME TRANSACTION.
019600
019700     PERFORM 1050-LOOK-UP-GROUP-BY-KEY
019800         THRU 1050-LOOK-UP-GROUP-BY-KEY-EXIT.
019900
020000     IF NOT FOUND-GROUP
020100        MOVE "N" TO WS-ACCEPTED-SW
020200        MOVE "GROUP-MISSING" TO WS-REJECT-REASON
020300     ELSE
020400     IF TRN-NAME (1:30) EQUAL SPACES
020500        MOVE "N" TO WS-ACCEPTED-SW
020600        MOVE "NAME-BLANK" TO WS-REJECT-REASON
020700        PERFORM 1160-LOG-REJECTED-NAME THRU 1160-LOG-REJECTED-NAME-EXIT
020800     ELSE
020900        MOVE TRN-NAME TO WS-NAME-TO-SCREEN
021000        PERFORM 4400-CHECK-BAD-WORD THRU 4400-CHECK-BAD-WORD-EXIT
021100        IF NAME-IS-PROFANE
021200           MOVE "N" TO WS-ACCEPTED-SW
021300           MOVE "NAME-PROFANE" TO WS-REJECT-REASON
021400           PERFORM 1160-LOG-REJECTED-NAME
021500               THRU 1160-LOG-REJECTED-NAME-EXIT
021600        ELSE
021700        IF TRN-PRICE < ZERO
021800           MOVE "N" TO WS-ACCEPTED-SW
021900           MOVE "PRICE-NEGATIVE" TO WS-REJECT-REASON
022000        ELSE
022100        IF TRN-PRODUCT-COUNT < 1 OR TRN-PRODUCT-COUNT > 5
022200           MOVE "N" TO WS-ACCEPTED-SW
022300           MOVE "COMPONENT-COUNT" TO WS-REJECT-REASON
022400        ELSE
022500           PERFORM 7000-VALIDATE-COMPONENTS
022600               THRU 7000-VALIDATE-COMPONENTS-EXIT
022700           IF NOT COMPONENTS-ARE-OK
022800              MOVE "N" TO WS-ACCEPTED-SW
022900           ELSE
023000              PERFORM 6000-COMPUTE-COMPONENT-SUM
023100                  THRU 6000-COMPUTE-COMPONENT-SUM-EXIT
023200              IF TRN-PRICE > W-COMPONENT-SUM
023300                 MOVE "N" TO WS-ACCEPTED-SW
023400                 MOVE "PRICE-EXCEEDS-SUM" TO WS-REJECT-REASON
023500              ELSE
023600                 PERFORM 1300-ADD-MENU-TO-TABLE
023700                     THRU 1300-ADD-MENU-TO-TABLE-EXIT
023800                 ADD 1 TO WTC-MENUS-ADDED.
023900
024000 1000-EDIT-MENU-CREATE-EXIT.
024100     EXIT.
024200*----------------------------------------------------------
024300
024400 1050-LOOK-UP-GROUP-BY-KEY.
024500*    SEARCH ALL AGAINST MENUGRP-TABLE, WHICH MENUGROUP-
024600*    MAINTENANCE KEEPS IN ASCENDING MG-TAB-ID SEQUENCE - A
024700*    BINARY SEARCH IS SAFE HERE FOR THAT REASON.
024800
024900     MOVE "N" TO W-FOUND-GROUP-SW.
025000     SET MG-TAB-IDX TO 1.
025100
025200     IF MG-TAB-COUNT > ZERO
025300        SEARCH ALL MG-TAB-ENTRY
025400            AT END
025500                MOVE "N" TO W-FOUND-GROUP-SW
025600            WHEN MG-TAB-ID (MG-TAB-IDX) EQUAL TRN-GROUP-ID
025700                MOVE "Y" TO W-FOUND-GROUP-SW.
025800
025900 1050-LOOK-UP-GROUP-BY-KEY-EXIT.
026000     EXIT.
026100*----------------------------------------------------------
026200
026300 1160-LOG-REJECTED-NAME.
026400*    ECHOES THE REJECTED KEY AND NAME TO THE JOB LOG SO THE
026500*    FLOOR MANAGER CAN SEE WHAT WAS TURNED AWAY WITHOUT
026600*    WAITING ON THE PRINTED AUDIT REPORT - PRODUCT-MAINTENANCE
026700*    AND MENUGROUP-MAINTENANCE HAVE DONE THIS SINCE 2003; MENU-
026800*    MAINTENANCE DID NOT UNTIL THIS CHANGE (TICKET AP-491).
026900
027000     MOVE SPACES TO W-REJECT-ECHO-ALL.
027100     MOVE TRN-KEY  TO W-REJECT-ECHO-KEY.
027200     MOVE TRN-NAME TO W-REJECT-ECHO-NAME.
027300     DISPLAY "MENU-MAINTENANCE - REJECTED MC - "
027400             W-REJECT-ECHO-ALL.
027500
027600 1160-LOG-REJECTED-NAME-EXIT.
027700     EXIT.
027800*----------------------------------------------------------
027900
028000 1200-LOOK-UP-MENU-BY-KEY.
028100*    SHARED BY MP, MD AND MH - ALL THREE NEED THE MENU'S
028200*    CURRENT TABLE ENTRY BEFORE THEY CAN DO ANYTHING ELSE, AND
028300*    ALL THREE REJECT WITH KEY-NOT-FOUND IF IT IS MISSING.
028400
028500*    BINARY SEARCH - MENU-TABLE IS MAINTAINED IN ASCENDING
028600*    MNU-TAB-ID SEQUENCE BY 1300-ADD-MENU-TO-TABLE BELOW.
028700     MOVE "N" TO W-FOUND-MENU-SW.
028800     SET MNU-TAB-IDX TO 1.
028900
029000     IF MNU-TAB-COUNT > ZERO
029100        SEARCH ALL MNU-TAB-ENTRY
029200            AT END
029300                MOVE "N" TO W-FOUND-MENU-SW
029400            WHEN MNU-TAB-ID (MNU-TAB-IDX) EQUAL TRN-KEY
029500                MOVE "Y" TO W-FOUND-MENU-SW.
029600
029700 1200-LOOK-UP-MENU-BY-KEY-EXIT.
029800     EXIT.
029900*----------------------------------------------------------
030000
030100 1300-ADD-MENU-TO-TABLE.
030200
030300*    INSERTION SORT ON ADD KEEPS MNU-TAB-ENTRY IN ASCENDING
030400*    MNU-TAB-ID SEQUENCE AT ALL TIMES - NO SEPARATE SORT STEP
030500*    NEEDED WHEN THE DRIVER WRITES MENU-MASTER-OUT.  A NEW
030600*    MENU IS ALWAYS ADDED AS DISPLAYED ("Y") - IT CANNOT BE
030700*    CREATED ALREADY HIDDEN.
030800     MOVE 1 TO W-INSERT-IDX.
030900     PERFORM 1310-FIND-INSERT-POSITION
031000         THRU 1310-FIND-INSERT-POSITION-EXIT
031100         UNTIL W-INSERT-IDX > MNU-TAB-COUNT
031200            OR TRN-KEY < MNU-TAB-ID (W-INSERT-IDX).
031300
031400*    ONCE 1310 STOPS, W-INSERT-IDX IS THE SLOT THE NEW ENTRY
031500*    BELONGS IN - EVERYTHING FROM THERE TO THE OLD BOTTOM OF
031600*    THE TABLE HAS TO MOVE UP ONE SLOT FIRST.
031700     MOVE MNU-TAB-COUNT TO W-SHIFT-IDX.
031800     PERFORM 1320-SHIFT-ONE-ENTRY-UP
031900         THRU 1320-SHIFT-ONE-ENTRY-UP-EXIT
032000         UNTIL W-SHIFT-IDX < W-INSERT-IDX.
032100
032200*    THE NEW ENTRY IS BUILT FIELD BY FIELD RATHER THAN WITH A
032300*    SINGLE GROUP MOVE, SINCE MNU-TAB-DISPLAYED IS SET TO A
032400*    LITERAL "Y" HERE RATHER THAN COPIED FROM THE TRANSACTION -
032500*    TRN-REC HAS NO DISPLAYED FLAG OF ITS OWN, A NEW MENU IS
032600*    ALWAYS BORN ON THE BOARD.
032700     SET MNU-TAB-IDX TO W-INSERT-IDX.
032800     MOVE TRN-KEY            TO MNU-TAB-ID (MNU-TAB-IDX).
032900     MOVE TRN-NAME           TO MNU-TAB-NAME (MNU-TAB-IDX).
033000     MOVE TRN-PRICE          TO MNU-TAB-PRICE (MNU-TAB-IDX).
033100     MOVE TRN-GROUP-ID       TO MNU-TAB-GROUP-ID (MNU-TAB-IDX).
033200     MOVE "Y"                TO MNU-TAB-DISPLAYED (MNU-TAB-IDX).
033300     MOVE TRN-PRODUCT-COUNT  TO MNU-TAB-PRODUCT-COUNT (MNU-TAB-IDX).
033400     MOVE W-COMPONENT-SUM    TO MNU-TAB-COMPONENT-SUM (MNU-TAB-IDX).
033500     PERFORM 1330-COPY-COMPONENTS THRU 1330-COPY-COMPONENTS-EXIT
033600         VARYING W-COMP-IDX FROM 1 BY 1
033700             UNTIL W-COMP-IDX > TRN-PRODUCT-COUNT.
033800     ADD 1 TO MNU-TAB-COUNT.
033900
034000 1300-ADD-MENU-TO-TABLE-EXIT.
034100     EXIT.
034200*----------------------------------------------------------
034300
034400 1310-FIND-INSERT-POSITION.
034500*    ONE STEP OF THE FORWARD SCAN DESCRIBED ABOVE - THE
034600*    CONTROLLING UNTIL LIVES ON THE PERFORM IN 1300, NOT HERE.
034700
034800     ADD 1 TO W-INSERT-IDX.
034900
035000 1310-FIND-INSERT-POSITION-EXIT.
035100     EXIT.
035200*----------------------------------------------------------
035300
035400 1320-SHIFT-ONE-ENTRY-UP.
035500*    MOVES ONE TABLE ENTRY UP ONE SLOT AND BACKS THE SHIFT
035600*    INDEX DOWN SO THE NEXT ITERATION MOVES THE ENTRY BELOW IT.
035700
035800     ADD 1 TO W-SHIFT-IDX GIVING W-SEARCH-IDX.
035900     MOVE MNU-TAB-ENTRY (W-SHIFT-IDX)
036000                       TO MNU-TAB-ENTRY (W-SEARCH-IDX).
036100     SUBTRACT 1 FROM W-SHIFT-IDX.
036200
036300 1320-SHIFT-ONE-ENTRY-UP-EXIT.
036400     EXIT.
036500*----------------------------------------------------------
036600
036700 1330-COPY-COMPONENTS.
036800*    COPIES ONE COMPONENT LINE (PRODUCT ID + QUANTITY) FROM THE
036900*    TRANSACTION INTO THE NEW MENU-TABLE ENTRY - PERFORMED ONCE
037000*    PER COMPONENT BY THE VARYING CLAUSE IN 1300 ABOVE.
037100
037200*    THE TABLE ENTRY'S COMPONENT ARRAY IS TWO-DIMENSIONAL -
037300*    SUBSCRIPTED FIRST BY WHICH MENU (MNU-TAB-IDX), THEN BY
037400*    WHICH COMPONENT LINE WITHIN THAT MENU (W-COMP-IDX).
037500     MOVE TRN-PRD-ID (W-COMP-IDX)
037600                       TO MNU-TAB-PRD-ID (MNU-TAB-IDX, W-COMP-IDX).
037700     MOVE TRN-PRD-QTY (W-COMP-IDX)
037800                       TO MNU-TAB-PRD-QTY (MNU-TAB-IDX, W-COMP-IDX).
037900
038000 1330-COPY-COMPONENTS-EXIT.
038100     EXIT.
038200*----------------------------------------------------------
038300
038400 2000-EDIT-MENU-PRICE-CHANGE.
038500*    AN MP TRANSACTION MAY LOWER OR RAISE THE MENU'S OWN PRICE,
038600*    BUT THE NEW PRICE CAN NEVER EXCEED THE SUM OF WHAT ITS OWN
038700*    COMPONENTS WOULD COST BOUGHT SEPARATELY - THE MENU HAS TO
038800*    STAY A DEAL, NEVER A MARKUP.
038900
039000     PERFORM 1200-LOOK-UP-MENU-BY-KEY THRU 1200-LOOK-UP-MENU-BY-KEY-EXIT.
039100
039200*    A LOWER PRICE IS ALWAYS ALLOWED PROVIDED IT IS NOT
039300*    NEGATIVE - ONLY A RAISE THAT WOULD PUT THE MENU'S PRICE
039400*    ABOVE ITS OWN COMPONENT SUM IS REJECTED.
039500     IF NOT FOUND-MENU
039600        MOVE "N" TO WS-ACCEPTED-SW
039700        MOVE "KEY-NOT-FOUND" TO WS-REJECT-REASON
039800     ELSE
039900     IF TRN-PRICE < ZERO
040000        MOVE "N" TO WS-ACCEPTED-SW
040100        MOVE "PRICE-NEGATIVE" TO WS-REJECT-REASON
040200     ELSE
040300        PERFORM 6100-COMPUTE-SUM-FOR-TABLE-ENTRY
040400            THRU 6100-COMPUTE-SUM-FOR-TABLE-ENTRY-EXIT
040500        IF TRN-PRICE > W-COMPONENT-SUM
040600           MOVE "N" TO WS-ACCEPTED-SW
040700           MOVE "PRICE-EXCEEDS-SUM" TO WS-REJECT-REASON
040800        ELSE
040900           MOVE TRN-PRICE TO MNU-TAB-PRICE (MNU-TAB-IDX)
041000           ADD 1 TO WTC-MENUS-PRICED.
041100
041200 2000-EDIT-MENU-PRICE-CHANGE-EXIT.
041300     EXIT.
041400*----------------------------------------------------------
041500
041600 3000-EDIT-MENU-DISPLAY.
041700*    AN MD TRANSACTION PUTS A HIDDEN MENU BACK ON THE BOARD -
041800*    BUT ONLY IF ITS COMPONENTS STILL COVER ITS PRICE.  A
041900*    PRODUCT PRICE RISE WHILE THE MENU SAT HIDDEN CAN MAKE IT
042000*    INELIGIBLE TO COME BACK UNTIL THE MENU'S OWN PRICE IS
042100*    RAISED WITH AN MP FIRST.
042200
042300     PERFORM 1200-LOOK-UP-MENU-BY-KEY THRU 1200-LOOK-UP-MENU-BY-KEY-EXIT.
042400
042500*    THE COMPONENT SUM IS RECOMPUTED HERE RATHER THAN TRUSTED
042600*    FROM MNU-TAB-COMPONENT-SUM, SINCE A COMPONENT PRODUCT MAY
042700*    HAVE REPRICED SINCE THE MENU WAS LAST TOUCHED.
042800     IF NOT FOUND-MENU
042900        MOVE "N" TO WS-ACCEPTED-SW
043000        MOVE "KEY-NOT-FOUND" TO WS-REJECT-REASON
043100     ELSE
043200        PERFORM 6100-COMPUTE-SUM-FOR-TABLE-ENTRY
043300            THRU 6100-COMPUTE-SUM-FOR-TABLE-ENTRY-EXIT
043400        IF MNU-TAB-PRICE (MNU-TAB-IDX) > W-COMPONENT-SUM
043500           MOVE "N" TO WS-ACCEPTED-SW
043600           MOVE "PRICE-EXCEEDS-SUM" TO WS-REJECT-REASON
043700        ELSE
043800           MOVE "Y" TO MNU-TAB-DISPLAYED (MNU-TAB-IDX)
043900           ADD 1 TO WTC-MENUS-DISPLAYED.
044000
044100 3000-EDIT-MENU-DISPLAY-EXIT.
044200     EXIT.
044300*----------------------------------------------------------
044400
044500 4000-EDIT-MENU-HIDE.
044600*    AN MH TRANSACTION IS A DIRECT REQUEST FROM THE FLOOR
044700*    MANAGER TO PULL A MENU OFF THE BOARD - NO PRICE CHECK IS
044800*    NEEDED, A HIDDEN MENU CANNOT BE OUT OF LINE WITH ANYTHING.
044900
045000     PERFORM 1200-LOOK-UP-MENU-BY-KEY THRU 1200-LOOK-UP-MENU-BY-KEY-EXIT.
045100
045200*    NOTHING ELSE TO CHECK ONCE THE KEY IS FOUND - HIDING A
045300*    MENU CANNOT VIOLATE ANY PRICE OR COMPONENT RULE.
045400     IF NOT FOUND-MENU
045500        MOVE "N" TO WS-ACCEPTED-SW
045600        MOVE "KEY-NOT-FOUND" TO WS-REJECT-REASON
045700     ELSE
045800        MOVE "N" TO MNU-TAB-DISPLAYED (MNU-TAB-IDX)
045900        ADD 1 TO WTC-MENUS-HIDDEN-DIRECT.
046000
046100 4000-EDIT-MENU-HIDE-EXIT.
046200     EXIT.
046300*----------------------------------------------------------
046400
046500 4400-CHECK-BAD-WORD.
046600*    LOCAL WRAPPER AROUND THE COPYBOOK'S ENTRY PARAGRAPH -
046700*    KEPT AS ITS OWN NUMBER SO 1000-EDIT-MENU-CREATE'S PERFORM
046800*    ... THRU RANGE DOES NOT HAVE TO NAME A COPYBOOK PARAGRAPH
046900*    DIRECTLY.
047000
047100     PERFORM 4000-CHECK-BAD-WORD THRU 4000-CHECK-BAD-WORD-EXIT.
047200
047300 4400-CHECK-BAD-WORD-EXIT.
047400     EXIT.
047500*----------------------------------------------------------
047600
047700 5000-REEVALUATE-MENUS-FOR-PRODUCT.
047800
047900*    ENTERED BY THE DRIVER RIGHT AFTER A PC TRANSACTION IS
048000*    ACCEPTED.  TRN-KEY HOLDS THE PRODUCT ID THAT JUST CHANGED
048100*    PRICE, NOT A MENU ID.  WALK THE WHOLE MENU-TABLE ONCE AND
048200*    HIDE ANY DISPLAYED MENU THAT NO LONGER COVERS ITS PRICE.
048300*    WS-HIDDEN-MENU-COUNT AND WS-HIDDEN-MENU-ID ARE PART OF
048400*    WS-EDIT-RESULT - THE DRIVER PRINTS THEM ON THE RE-
048500*    EVALUATION SECTION OF THE CONTROL REPORT AFTER THIS
048600*    PARAGRAPH RETURNS.
048700     MOVE ZERO TO WS-HIDDEN-MENU-COUNT.
048800     SET WS-HIDDEN-MENU-IDX TO 1.
048900
049000     IF MNU-TAB-COUNT > ZERO
049100        PERFORM 5100-REEVALUATE-ONE-MENU
049200            THRU 5100-REEVALUATE-ONE-MENU-EXIT
049300            VARYING MNU-TAB-IDX FROM 1 BY 1
049400                UNTIL MNU-TAB-IDX > MNU-TAB-COUNT.
049500
049600 5000-REEVALUATE-MENUS-FOR-PRODUCT-EXIT.
049700     EXIT.
049800*----------------------------------------------------------
049900
050000 5100-REEVALUATE-ONE-MENU.
050100*    A MENU IS HIDDEN BY RE-EVALUATION ONLY IF IT (A) USES THE
050200*    PRODUCT THAT JUST REPRICED, (B) IS CURRENTLY DISPLAYED,
050300*    AND (C) NO LONGER COVERS ITS OWN PRICE - THE HIDDEN-MENU
050400*    LIST BUILT BELOW GOES ON THE RE-EVALUATION REPORT SO THE
050500*    FLOOR MANAGER KNOWS TO REPRICE THOSE MENUS THE NEXT DAY.
050600
050700     PERFORM 5110-MENU-USES-PRODUCT THRU 5110-MENU-USES-PRODUCT-EXIT.
050800
050900     IF MENU-USES-PRODUCT AND MNU-TAB-IS-DISPLAYED (MNU-TAB-IDX)
051000        PERFORM 6000-COMPUTE-COMPONENT-SUM
051100            THRU 6000-COMPUTE-COMPONENT-SUM-EXIT
051200        IF MNU-TAB-PRICE (MNU-TAB-IDX) > W-COMPONENT-SUM
051300           MOVE "N" TO MNU-TAB-DISPLAYED (MNU-TAB-IDX)
051400           ADD 1 TO WTC-MENUS-HIDDEN-REEVAL
051500           ADD 1 TO WS-HIDDEN-MENU-COUNT
051600           MOVE MNU-TAB-ID (MNU-TAB-IDX)
051700                    TO WS-HIDDEN-MENU-ID (WS-HIDDEN-MENU-IDX)
051800           SET WS-HIDDEN-MENU-IDX UP BY 1.
051900
052000 5100-REEVALUATE-ONE-MENU-EXIT.
052100     EXIT.
052200*----------------------------------------------------------
052300
052400 5110-MENU-USES-PRODUCT.
052500
052600*    TRUE IF ANY COMPONENT OF THE CURRENT MNU-TAB-ENTRY
052700*    MATCHES THE PRODUCT ID CARRIED IN TRN-KEY.
052800     MOVE "N" TO W-MENU-USES-PRODUCT-SW.
052900     PERFORM 5120-TEST-ONE-COMPONENT THRU 5120-TEST-ONE-COMPONENT-EXIT
053000         VARYING W-COMP-IDX FROM 1 BY 1
053100             UNTIL W-COMP-IDX > MNU-TAB-PRODUCT-COUNT (MNU-TAB-IDX).
053200
053300 5110-MENU-USES-PRODUCT-EXIT.
053400     EXIT.
053500*----------------------------------------------------------
053600
053700 5120-TEST-ONE-COMPONENT.
053800*    ONE COMPONENT LINE OF THE CURRENT MENU TESTED AGAINST THE
053900*    REPRICED PRODUCT ID - THE LOOP KEEPS GOING EVEN AFTER A
054000*    MATCH SINCE ONLY THE SWITCH, NOT AN EARLY EXIT, MATTERS
054100*    HERE (A MENU RARELY LISTS THE SAME PRODUCT TWICE, BUT
054200*    NOTHING STOPS IT).
054300
054400     IF MNU-TAB-PRD-ID (MNU-TAB-IDX, W-COMP-IDX) EQUAL TRN-KEY
054500        MOVE "Y" TO W-MENU-USES-PRODUCT-SW.
054600
054700 5120-TEST-ONE-COMPONENT-EXIT.
054800     EXIT.
054900*----------------------------------------------------------
055000
055100 6000-COMPUTE-COMPONENT-SUM.
055200
055300*    SIGMA OVER THE TRANSACTION'S OWN COMPONENT LIST - USED BY
055400*    1000-EDIT-MENU-CREATE BEFORE THE MENU EXISTS IN THE TABLE.
055500     MOVE ZERO TO W-COMPONENT-SUM.
055600     PERFORM 6010-ADD-ONE-COMPONENT THRU 6010-ADD-ONE-COMPONENT-EXIT
055700         VARYING W-COMP-IDX FROM 1 BY 1
055800             UNTIL W-COMP-IDX > TRN-PRODUCT-COUNT.
055900
056000 6000-COMPUTE-COMPONENT-SUM-EXIT.
056100     EXIT.
056200*----------------------------------------------------------
056300
056400 6010-ADD-ONE-COMPONENT.
056500*    LOOKS UP ONE TRANSACTION COMPONENT'S CURRENT PRODUCT
056600*    PRICE, EXTENDS IT BY THE QUANTITY KEYED, AND ADDS THE
056700*    EXTENSION TO THE RUNNING SUM.  THE SPLIT-OUT WHOLE-DOLLAR
056800*    CHECK BELOW CATCHES A KEYING ERROR (E.G. QTY OF 500
056900*    INSTEAD OF 5) BEFORE IT SILENTLY INFLATES THE MENU PRICE
057000*    CEILING.
057100
057200     PERFORM 6020-LOOK-UP-COMPONENT-PRODUCT
057300         THRU 6020-LOOK-UP-COMPONENT-PRODUCT-EXIT.
057400     COMPUTE W-EXTENDED-PRICE ROUNDED =
057500             PRD-TAB-PRICE (PRD-TAB-IDX) * TRN-PRD-QTY (W-COMP-IDX).
057600     ADD W-EXTENDED-PRICE TO W-COMPONENT-SUM.
057700
057800     MOVE W-EXTENDED-PRICE TO W-EXTENDED-PRICE-9.
057900     IF W-EXT-WHOLE > 99999
058000        DISPLAY "MENU-MAINTENANCE - LARGE COMPONENT EXTENSION FOR "
058100                TRN-PRD-ID (W-COMP-IDX) " - CHECK QUANTITY KEYED".
058200
058300 6010-ADD-ONE-COMPONENT-EXIT.
058400     EXIT.
058500*----------------------------------------------------------
058600
058700 6020-LOOK-UP-COMPONENT-PRODUCT.
058800*    PRODUCT-TABLE IS MAINTAINED IN ASCENDING PRD-TAB-ID
058900*    SEQUENCE BY PRODUCT-MAINTENANCE, SO SEARCH ALL IS SAFE -
059000*    EXISTENCE WAS ALREADY PROVEN BY 7000-VALIDATE-COMPONENTS
059100*    BEFORE THIS PARAGRAPH IS EVER REACHED, SO NO AT END
059200*    CLAUSE IS CODED HERE.
059300
059400     SET PRD-TAB-IDX TO 1.
059500     SEARCH ALL PRD-TAB-ENTRY
059600         WHEN PRD-TAB-ID (PRD-TAB-IDX)
059700                  EQUAL TRN-PRD-ID (W-COMP-IDX)
059800             CONTINUE.
059900
060000 6020-LOOK-UP-COMPONENT-PRODUCT-EXIT.
060100     EXIT.
060200*----------------------------------------------------------
060300
060400 6100-COMPUTE-SUM-FOR-TABLE-ENTRY.
060500
060600*    SIGMA OVER AN EXISTING MENU-TABLE ENTRY'S OWN STORED
060700*    COMPONENT LIST - USED BY MP, MD AND THE RE-EVALUATION STEP.
060800     MOVE ZERO TO W-COMPONENT-SUM.
060900     PERFORM 6110-ADD-ONE-TABLE-COMPONENT
061000         THRU 6110-ADD-ONE-TABLE-COMPONENT-EXIT
061100         VARYING W-COMP-IDX FROM 1 BY 1
061200             UNTIL W-COMP-IDX > MNU-TAB-PRODUCT-COUNT (MNU-TAB-IDX).
061300
061400     MOVE W-COMPONENT-SUM TO MNU-TAB-COMPONENT-SUM (MNU-TAB-IDX).
061500
061600 6100-COMPUTE-SUM-FOR-TABLE-ENTRY-EXIT.
061700     EXIT.
061800*----------------------------------------------------------
061900
062000 6110-ADD-ONE-TABLE-COMPONENT.
062100*    SAME EXTENSION LOGIC AS 6010 ABOVE, BUT READING THE
062200*    COMPONENT LIST ALREADY STORED IN MENU-TABLE INSTEAD OF
062300*    FROM THE INCOMING TRANSACTION - USED WHEN THE MENU
062400*    ALREADY EXISTS (MP, MD, RE-EVALUATION).
062500
062600     SET PRD-TAB-IDX TO 1.
062700     SEARCH ALL PRD-TAB-ENTRY
062800         WHEN PRD-TAB-ID (PRD-TAB-IDX)
062900                  EQUAL MNU-TAB-PRD-ID (MNU-TAB-IDX, W-COMP-IDX)
063000             CONTINUE.
063100
063200*    NO LARGE-EXTENSION WARNING HERE, UNLIKE 6010 - A STORED
063300*    MENU'S QUANTITIES WERE ALREADY VETTED WHEN THE MENU WAS
063400*    FIRST CREATED, SO THIS PATH DOES NOT NEED TO RE-WARN.
063500     COMPUTE W-EXTENDED-PRICE ROUNDED =
063600             PRD-TAB-PRICE (PRD-TAB-IDX)
063700                 * MNU-TAB-PRD-QTY (MNU-TAB-IDX, W-COMP-IDX).
063800     ADD W-EXTENDED-PRICE TO W-COMPONENT-SUM.
063900
064000 6110-ADD-ONE-TABLE-COMPONENT-EXIT.
064100     EXIT.
064200*----------------------------------------------------------
064300
064400 7000-VALIDATE-COMPONENTS.
064500
064600*    GROUP EXISTENCE WAS ALREADY CHECKED BY 1050 BEFORE THIS
064700*    PARAGRAPH RUNS.  HERE WE CHECK EVERY COMPONENT'S PRODUCT
064800*    ID EXISTS AND ITS QUANTITY IS AT LEAST 1; THE MATCHED
064900*    COUNT MUST EQUAL TRN-PRODUCT-COUNT OR THE WHOLE LIST IS
065000*    REJECTED (ONE BAD LINE SPOILS THE ORDER).
065100     MOVE "Y" TO W-COMPONENTS-OK-SW.
065200     MOVE ZERO TO W-MATCH-COUNT.
065300     PERFORM 7010-VALIDATE-ONE-COMPONENT
065400         THRU 7010-VALIDATE-ONE-COMPONENT-EXIT
065500         VARYING W-COMP-IDX FROM 1 BY 1
065600             UNTIL W-COMP-IDX > TRN-PRODUCT-COUNT.
065700
065800     IF W-MATCH-COUNT NOT EQUAL TRN-PRODUCT-COUNT
065900        MOVE "N" TO W-COMPONENTS-OK-SW
066000        MOVE "COMPONENT-COUNT" TO WS-REJECT-REASON.
066100
066200 7000-VALIDATE-COMPONENTS-EXIT.
066300     EXIT.
066400*----------------------------------------------------------
066500
066600 7010-VALIDATE-ONE-COMPONENT.
066700*    A COMPONENT LINE FAILS EITHER BY A QUANTITY UNDER 1 OR BY
066800*    NAMING A PRODUCT THAT DOES NOT EXIST ON PRODUCT-TABLE -
066900*    EITHER WAY W-COMPONENTS-OK-SW GOES "N" AND THE MATCH TALLY
067000*    IS NOT BUMPED, SO 7000'S FINAL COUNT COMPARE ALSO CATCHES
067100*    IT AS A SECOND SAFETY NET.
067200
067300     IF TRN-PRD-QTY (W-COMP-IDX) < 1
067400        MOVE "N" TO W-COMPONENTS-OK-SW
067500        MOVE "COMPONENT-QTY" TO WS-REJECT-REASON
067600     ELSE
067700        PERFORM 7020-LOOK-UP-COMPONENT-EXISTS
067800            THRU 7020-LOOK-UP-COMPONENT-EXISTS-EXIT
067900        IF FOUND-PRODUCT
068000           ADD 1 TO W-MATCH-COUNT
068100        ELSE
068200           MOVE "N" TO W-COMPONENTS-OK-SW
068300           MOVE "PRODUCT-MISSING" TO WS-REJECT-REASON.
068400
068500 7010-VALIDATE-ONE-COMPONENT-EXIT.
068600     EXIT.
068700*----------------------------------------------------------
068800
068900 7020-LOOK-UP-COMPONENT-EXISTS.
069000
069100*    UNLIKE 6020, THIS LOOK-UP HAS TO HANDLE A PRODUCT ID THAT
069200*    TRULY DOES NOT EXIST (THAT IS WHAT IT IS CHECKING FOR), SO
069300*    IT CODES AN EXPLICIT AT END CLAUSE RATHER THAN ASSUMING
069400*    THE SEARCH SUCCEEDS.
069500     MOVE "N" TO W-FOUND-PRODUCT-SW.
069600     SET PRD-TAB-IDX TO 1.
069700
069800     IF PRD-TAB-COUNT > ZERO
069900        SEARCH ALL PRD-TAB-ENTRY
070000            AT END
070100                MOVE "N" TO W-FOUND-PRODUCT-SW
070200            WHEN PRD-TAB-ID (PRD-TAB-IDX)
070300                     EQUAL TRN-PRD-ID (W-COMP-IDX)
070400                MOVE "Y" TO W-FOUND-PRODUCT-SW.
070500
070600 7020-LOOK-UP-COMPONENT-EXISTS-EXIT.
070700     EXIT.
070800*----------------------------------------------------------
070900
071000*    THE FORBIDDEN-WORD SCAN ITSELF LIVES IN THIS COPYBOOK, NOT
071100*    IN THIS PROGRAM - PRODUCT-MAINTENANCE AND MENUGROUP-
071200*    MAINTENANCE COPY THE SAME MEMBER SO THE SCAN LOGIC IS
071300*    MAINTAINED IN ONE PLACE FOR ALL THREE NAME-BEARING
071400*    TRANSACTIONS.
071500 COPY "PL-CHECK-BAD-WORD.CBL".
