000100*----------------------------------------------------------
000200*  FD-TRANS.CBL
000300*  TRANSACTION-FILE FD - RECORD LAYOUT SUPPLIED BY
000400*  WS-TRAN-REC.CBL (SHARED WITH THE MAINTENANCE SUBPROGRAMS'
000500*  LINKAGE SECTIONS).
000600*----------------------------------------------------------
000700*  MAINT LOG
000800*  1994-03-08  RGL  ORIGINAL FD
000900*  2003-07-14  DGH  RECORD MOVED TO WS-TRAN-REC.CBL
001000*----------------------------------------------------------
001100 FD  TRANSACTION-FILE
001200     LABEL RECORDS ARE STANDARD.
001300 COPY "WS-TRAN-REC.CBL".
