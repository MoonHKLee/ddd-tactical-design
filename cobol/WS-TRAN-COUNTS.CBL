000100*----------------------------------------------------------
000200*  WS-TRAN-COUNTS.CBL
000300*  RUN CONTROL TOTALS FOR THE AUDIT-REPORT TRAILER.  COPIED BY
000400*  THE BATCH DRIVER (WORKING-STORAGE) AND PASSED BY REFERENCE
000500*  IN THE LINKAGE SECTION OF EACH OF THE FOUR MAINTENANCE
000600*  SUBPROGRAMS SO THE ACCEPTED/REJECTED COUNTS STAY IN ONE
000700*  PLACE FOR THE WHOLE RUN.
000800*----------------------------------------------------------
000900*  MAINT LOG
001000*  1994-03-08  RGL  ORIGINAL COUNTERS (READ/ACCEPTED/REJECTED)
001100*  1996-04-30  RGL  ADDED WTC-MENUS-HIDDEN FOR RE-EVALUATION
001200*----------------------------------------------------------
001300 01  WS-TRAN-COUNTS.
001400     05  WTC-TRANS-READ            PIC 9(7) COMP.
001500     05  WTC-TRANS-ACCEPTED        PIC 9(7) COMP.
001600     05  WTC-TRANS-REJECTED        PIC 9(7) COMP.
001700     05  WTC-PRODUCTS-ADDED        PIC 9(7) COMP.
001800     05  WTC-PRICES-CHANGED        PIC 9(7) COMP.
001900     05  WTC-MENUS-ADDED           PIC 9(7) COMP.
002000     05  WTC-MENUS-PRICED          PIC 9(7) COMP.
002100     05  WTC-MENUS-DISPLAYED       PIC 9(7) COMP.
002200     05  WTC-MENUS-HIDDEN-DIRECT   PIC 9(7) COMP.
002300     05  WTC-GROUPS-ADDED          PIC 9(7) COMP.
002400     05  WTC-TABLES-ADDED          PIC 9(7) COMP.
002500     05  WTC-TABLES-SEATED         PIC 9(7) COMP.
002600     05  WTC-TABLES-CLEARED        PIC 9(7) COMP.
002700     05  WTC-TABLES-GUESTS-SET     PIC 9(7) COMP.
002800     05  WTC-MENUS-HIDDEN-REEVAL   PIC 9(7) COMP.
002900     05  FILLER                    PIC X(01).
