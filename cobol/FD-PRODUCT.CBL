000100*----------------------------------------------------------
000200*  FD-PRODUCT.CBL
000300*  PRODUCT MASTER RECORD LAYOUTS FOR PRODUCT-MASTER-IN AND
000400*  PRODUCT-MASTER-OUT.  80-BYTE FIXED, KEY = PRD-ID, SORTED
000500*  ASCENDING BY PRD-ID.  OUTPUT FIELDS CARRY THE O- PREFIX
000600*  SO BOTH RECORDS CAN LIVE IN THE FILE SECTION TOGETHER.
000700*----------------------------------------------------------
000800*  MAINT LOG
000900*  1994-03-08  RGL  ORIGINAL LAYOUT FOR MENU PRICING PROJECT
001000*  1998-11-02  RGL  Y2K REVIEW - NO DATE FIELDS ON RECORD
001100*  2001-09-17  DGH  SPLIT INTO SEPARATE IN/OUT FD ENTRIES
001200*----------------------------------------------------------
001300 FD  PRODUCT-MASTER-IN
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  PRODUCT-REC.
001700     05  PRD-ID                    PIC X(08).
001800     05  PRD-NAME                  PIC X(30).
001900     05  PRD-PRICE                 PIC 9(09)V99.
002000     05  FILLER                    PIC X(31).
002100
002200 FD  PRODUCT-MASTER-OUT
002300     LABEL RECORDS ARE STANDARD.
002400
002500 01  O-PRODUCT-REC.
002600     05  O-PRD-ID                  PIC X(08).
002700     05  O-PRD-NAME                PIC X(30).
002800     05  O-PRD-PRICE               PIC 9(09)V99.
002900     05  FILLER                    PIC X(31).
