000100*----------------------------------------------------------
000200*  FD-TABLE.CBL
000300*  ORDER TABLE MASTER RECORD LAYOUTS FOR TABLE-MASTER-IN AND
000400*  TABLE-MASTER-OUT.  60-BYTE FIXED, KEY = TBL-ID, SORTED
000500*  ASCENDING BY TBL-ID.
000600*----------------------------------------------------------
000700*  MAINT LOG
000800*  1995-06-19  RGL  ORIGINAL LAYOUT - DINING ROOM TABLES
000900*  2001-09-17  DGH  SPLIT INTO SEPARATE IN/OUT FD ENTRIES
001000*----------------------------------------------------------
001100 FD  TABLE-MASTER-IN
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  TABLE-REC.
001500     05  TBL-ID                    PIC X(08).
001600     05  TBL-NAME                  PIC X(20).
001700     05  TBL-OCCUPIED              PIC X(01).
001800         88  TBL-IS-OCCUPIED       VALUE "Y".
001900         88  TBL-IS-EMPTY          VALUE "N".
002000     05  TBL-GUESTS                PIC 9(04).
002100     05  FILLER                    PIC X(27).
002200
002300 FD  TABLE-MASTER-OUT
002400     LABEL RECORDS ARE STANDARD.
002500
002600 01  O-TABLE-REC.
002700     05  O-TBL-ID                  PIC X(08).
002800     05  O-TBL-NAME                PIC X(20).
002900     05  O-TBL-OCCUPIED            PIC X(01).
003000         88  O-TBL-IS-OCCUPIED     VALUE "Y".
003100         88  O-TBL-IS-EMPTY        VALUE "N".
003200     05  O-TBL-GUESTS              PIC 9(04).
003300     05  FILLER                    PIC X(27).
