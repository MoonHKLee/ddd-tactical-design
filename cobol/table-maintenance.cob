000100*----------------------------------------------------------
000200*  TABLE-MAINTENANCE
000300*  EDITS THE TC (TABLE CREATE), TS (TABLE SIT), TX (TABLE
000400*  CLEAR) AND TG (CHANGE GUESTS) TRANSACTIONS AGAINST THE
000500*  IN-STORAGE ORDER-TABLE-TABLE.  DINING-TABLE NAMES ARE NOT
000600*  FORBIDDEN-WORD SCREENED - ONLY PRODUCT, MENU AND MENU-GROUP
000700*  NAMES FACE THE PUBLIC MENU BOARD.  CALLED ONCE PER
000800*  TRANSACTION; HOLDS NO FILES OF ITS OWN.
000900*----------------------------------------------------------
001000*  CHANGE LOG
001100*  1995-06-19  RGL  ORIGINAL PROGRAM (TC/TS/TX ONLY)
001200*  1995-09-04  RGL  ADDED TG
001300*  1996-04-30  RGL  TX (CLEAR) NOW ZEROES THE GUEST COUNT AS
001400*                   WELL AS DROPPING THE OCCUPIED FLAG - BUSSER
001500*                   STAFF WERE LEAVING THE OLD PARTY SIZE ON A
001600*                   RESET TABLE (TICKET RPT-0162)
001700*  1998-11-02  RGL  Y2K REVIEW - TABLE RECORD CARRIES NO DATE
001800*                   FIELD, NOTHING TO WINDOW
001900*  2001-09-17  DGH  SPLIT TABLE FD INTO SEPARATE IN AND OUT
002000*                   ENTRIES TO MATCH THE OTHER THREE MASTERS
002100*                   (TICKET AP-410)
002200*  2003-02-11  DGH  KEY-NOT-FOUND REJECTS ON TS/TX/TG NOW
002300*                   DISPLAY TO THE JOB LOG THE SAME WAY THE
002400*                   PRODUCT AND MENU PROGRAMS DO
002500*  2006-02-27  KMS  ADD-TO-TABLE NOW KEEPS ORDER-TABLE-TABLE IN
002600*                   ASCENDING TBL-TAB-ID SEQUENCE (INSERTION
002700*                   SORT ON ADD); TS/TX/TG LOOK-UP CHANGED FROM
002800*                   A LINEAR SCAN TO SEARCH ALL TO MATCH
002900*  2008-08-14  KMS  CALL SITES REWRITTEN TO PERFORM ... THRU
003000*                   THE MATCHING -EXIT PARAGRAPH THROUGHOUT,
003100*                   PER DATA CENTER STANDARDS REVIEW - THE
003200*                   BLANK-NAME REJECT IN 1000-EDIT-TABLE-CREATE
003300*                   ALSO PICKED UP AN EXPLICIT GO TO THE
003400*                   PARAGRAPH'S OWN EXIT SO IT MATCHES THE OTHER
003500*                   THREE PROGRAMS' GUARD-CLAUSE STYLE
003600*----------------------------------------------------------
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  table-maintenance.
003900 AUTHOR.  R. G. LOMBARDI.
004000 INSTALLATION.  FOOD SERVICE DATA CENTER.
004100 DATE-WRITTEN.  06/19/1995.
004200 DATE-COMPILED.
004300 SECURITY.  UNCLASSIFIED - RESTAURANT OPERATIONS DATA ONLY.
004400
004500 ENVIRONMENT DIVISION.
004600*    NO SELECT/FD ENTRIES - THIS PROGRAM IS CALLED ONE
004700*    TRANSACTION AT A TIME BY THE DRIVER AND OWNS NO FILES OF
004800*    ITS OWN; ORDER-TABLE-TABLE ITSELF IS BUILT AND WRITTEN
004900*    BACK OUT BY RESTAURANT-BATCH-RUN.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700*    ----- COMBINED SWITCH GROUP - ONE MOVE RESETS BOTH -----
005800     01  W-EDIT-SWITCHES-GROUP.
005900         05  W-FOUND-TABLE-SW          PIC X.
006000             88  FOUND-TABLE           VALUE "Y".
006100         05  W-GUESTS-VALID-SW         PIC X.
006200             88  GUESTS-ARE-VALID      VALUE "Y".
006300     01  W-EDIT-SWITCHES-ALL REDEFINES W-EDIT-SWITCHES-GROUP
006400                                                     PIC X(02).
006500
006600*    ----- TABLE-MAINTENANCE SUBSCRIPTS FOR THE INSERTION SORT
006700*    ----- IN 1300-ADD-TABLE-TO-TABLE BELOW -----
006800     01  W-INSERT-IDX                   PIC 9(4) COMP.
006900     01  W-SHIFT-IDX                    PIC 9(4) COMP.
007000*    ----- W-SEARCH-IDX IS 77-LEVEL RATHER THAN 01 SINCE IT IS A
007100*    ----- LONE STANDALONE COUNTER USED ONLY INSIDE 1320'S
007200*    ----- ONE-LINE SHIFT-UP MOVE, NOT PART OF ANY GROUP -----
007300     77  W-SEARCH-IDX                   PIC 9(4) COMP.
007400
007500*    ----- HOLD AREA FOR THE INCOMING TABLE NAME - REDEFINED SO
007600*    ----- 1000-EDIT-TABLE-CREATE CAN TEST IT AS ONE FIELD -----
007700     01  W-TABLE-NAME-HOLD.
007800         05  W-TABLE-NAME-HOLD-TEXT    PIC X(19).
007900         05  W-TABLE-NAME-HOLD-LAST    PIC X(01).
008000     01  W-TABLE-NAME-HOLD-R REDEFINES W-TABLE-NAME-HOLD
008100                                                     PIC X(20).
008200
008300*    ----- KEY + REJECT-CODE COMBINED FOR THE JOB-LOG "TABLE NOT
008400*    ----- FOUND" ECHO IN 1210 BELOW - ONE MOVE BLANKS BOTH -----
008500     01  W-REJECT-ECHO-GROUP.
008600         05  W-REJECT-ECHO-KEY          PIC X(08).
008700         05  W-REJECT-ECHO-CODE         PIC X(02).
008800     01  W-REJECT-ECHO-ALL REDEFINES W-REJECT-ECHO-GROUP
008900                                                     PIC X(10).
009000
009100 LINKAGE SECTION.
009200*    ----- ALL FOUR LINKAGE ITEMS ARE PASSED BY REFERENCE FROM
009300*    ----- THE DRIVER - THIS PROGRAM NEVER OPENS OR CLOSES A
009400*    ----- FILE, IT ONLY EDITS THE TABLE IN PLACE -----
009500
009600     COPY "WS-TRAN-REC.CBL".
009700     COPY "WS-ORDER-TABLE-TABLE.CBL".
009800     COPY "WS-EDIT-RESULT.CBL".
009900     COPY "WS-TRAN-COUNTS.CBL".
010000
010100*    THE FOUR PARAMETERS BELOW MUST STAY IN THE SAME ORDER AS
010200*    THE DRIVER'S CALL "table-maintenance" STATEMENT - COBOL
010300*    MATCHES LINKAGE ITEMS TO THE CALLING CALL BY POSITION, NOT
010400*    BY NAME.
010500 PROCEDURE DIVISION USING TRAN-REC, ORDER-TABLE-TABLE,
010600           WS-EDIT-RESULT, WS-TRAN-COUNTS.
010700
010800*    FOUR TRANSACTION CODES REACH THIS PROGRAM - THE DRIVER'S
010900*    DISPATCH PARAGRAPH SORTS TC/TS/TX/TG OFF TO HERE, EVERYTHING
011000*    ELSE GOES TO ONE OF THE OTHER THREE MAINTENANCE PROGRAMS.
011100     MOVE "Y" TO WS-ACCEPTED-SW.
011200     MOVE SPACES TO WS-REJECT-REASON.
011300     MOVE "NN" TO W-EDIT-SWITCHES-ALL.
011400
011500     IF TRN-TABLE-CREATE
011600        PERFORM 1000-EDIT-TABLE-CREATE THRU 1000-EDIT-TABLE-CREATE-EXIT
011700     ELSE
011800     IF TRN-TABLE-SIT
011900        PERFORM 2000-EDIT-TABLE-SIT THRU 2000-EDIT-TABLE-SIT-EXIT
012000     ELSE
012100     IF TRN-TABLE-CLEAR
012200        PERFORM 3000-EDIT-TABLE-CLEAR THRU 3000-EDIT-TABLE-CLEAR-EXIT
012300     ELSE
012400        PERFORM 4000-EDIT-TABLE-GUESTS THRU 4000-EDIT-TABLE-GUESTS-EXIT.
012500
012600     EXIT PROGRAM.
012700*----------------------------------------------------------
012800
012900 1000-EDIT-TABLE-CREATE.
013000*    A TC TRANSACTION HAS ONLY ONE EDIT - THE NAME CANNOT BE
013100*    BLANK.  THE BLANK-NAME REJECT USES AN EXPLICIT GO TO ITS
013200*    OWN -EXIT PARAGRAPH RATHER THAN AN ELSE, SINCE THERE IS
013300*    NOTHING LEFT TO CHECK ONCE THE NAME FAILS - THE SAME GUARD-
013400*    CLAUSE STYLE THE OTHER THREE PROGRAMS PICK UP FROM PL-
013500*    CHECK-BAD-WORD.CBL, WRITTEN OUT HERE BY HAND SINCE THIS
013600*    PROGRAM DOES NOT COPY THAT MEMBER.
013700
013800     MOVE TRN-NAME (1:20) TO W-TABLE-NAME-HOLD-R.
013900
014000     IF W-TABLE-NAME-HOLD-R EQUAL SPACES
014100        MOVE "N" TO WS-ACCEPTED-SW
014200        MOVE "NAME-BLANK" TO WS-REJECT-REASON
014300        GO TO 1000-EDIT-TABLE-CREATE-EXIT.
014400
014500     PERFORM 1300-ADD-TABLE-TO-TABLE THRU 1300-ADD-TABLE-TO-TABLE-EXIT.
014600     ADD 1 TO WTC-TABLES-ADDED.
014700
014800 1000-EDIT-TABLE-CREATE-EXIT.
014900     EXIT.
015000*----------------------------------------------------------
015100
015200 1200-LOOK-UP-TABLE-BY-KEY.
015300*    SHARED BY TS, TX AND TG - ALL THREE NEED THE TABLE'S
015400*    CURRENT TABLE-STORAGE ENTRY BEFORE THEY CAN DO ANYTHING
015500*    ELSE, AND ALL THREE REJECT WITH KEY-NOT-FOUND IF IT IS
015600*    MISSING.
015700
015800*    BINARY SEARCH - ORDER-TABLE-TABLE IS MAINTAINED IN
015900*    ASCENDING TBL-TAB-ID SEQUENCE BY 1300 BELOW.
016000     MOVE "N" TO W-FOUND-TABLE-SW.
016100     SET TBL-TAB-IDX TO 1.
016200
016300     IF TBL-TAB-COUNT > ZERO
016400        SEARCH ALL TBL-TAB-ENTRY
016500            AT END
016600                MOVE "N" TO W-FOUND-TABLE-SW
016700            WHEN TBL-TAB-ID (TBL-TAB-IDX) EQUAL TRN-KEY
016800                MOVE "Y" TO W-FOUND-TABLE-SW.
016900
017000 1200-LOOK-UP-TABLE-BY-KEY-EXIT.
017100     EXIT.
017200*----------------------------------------------------------
017300
017400 1210-LOG-KEY-NOT-FOUND.
017500*    ECHOES THE MISSING KEY TO THE JOB LOG SO THE FLOOR MANAGER
017600*    CAN TRACE WHICH INPUT CARD REFERENCED A TABLE NUMBER THAT
017700*    IS NOT ON THE FLOOR - SINCE 2003-02-11, SEE CHANGE LOG
017800*    ABOVE - SHARED BY THE TS, TX AND TG REJECT PATHS.
017900
018000     MOVE SPACES TO W-REJECT-ECHO-ALL.
018100     MOVE TRN-KEY  TO W-REJECT-ECHO-KEY.
018200     MOVE TRN-CODE TO W-REJECT-ECHO-CODE.
018300     DISPLAY "TABLE-MAINTENANCE - KEY NOT FOUND - "
018400             W-REJECT-ECHO-ALL.
018500
018600 1210-LOG-KEY-NOT-FOUND-EXIT.
018700     EXIT.
018800*----------------------------------------------------------
018900
019000 1300-ADD-TABLE-TO-TABLE.
019100
019200*    INSERTION SORT ON ADD KEEPS TBL-TAB-ENTRY IN ASCENDING
019300*    TBL-TAB-ID SEQUENCE AT ALL TIMES - NO SEPARATE SORT STEP
019400*    NEEDED WHEN THE DRIVER WRITES TABLE-MASTER-OUT.  A NEW
019500*    TABLE STARTS EMPTY WITH 0 GUESTS.
019600     MOVE 1 TO W-INSERT-IDX.
019700     PERFORM 1310-FIND-INSERT-POSITION
019800         THRU 1310-FIND-INSERT-POSITION-EXIT
019900         UNTIL W-INSERT-IDX > TBL-TAB-COUNT
020000            OR TRN-KEY < TBL-TAB-ID (W-INSERT-IDX).
020100
020200*    ONCE 1310 STOPS, W-INSERT-IDX IS THE SLOT THE NEW ENTRY
020300*    BELONGS IN - EVERYTHING FROM THERE TO THE OLD BOTTOM OF
020400*    THE TABLE HAS TO MOVE UP ONE SLOT FIRST.
020500     MOVE TBL-TAB-COUNT TO W-SHIFT-IDX.
020600     PERFORM 1320-SHIFT-ONE-ENTRY-UP
020700         THRU 1320-SHIFT-ONE-ENTRY-UP-EXIT
020800         UNTIL W-SHIFT-IDX < W-INSERT-IDX.
020900
021000     SET TBL-TAB-IDX TO W-INSERT-IDX.
021100     MOVE TRN-KEY          TO TBL-TAB-ID (TBL-TAB-IDX).
021200     MOVE TRN-NAME (1:20)  TO TBL-TAB-NAME (TBL-TAB-IDX).
021300     MOVE "N"              TO TBL-TAB-OCCUPIED (TBL-TAB-IDX).
021400     MOVE ZERO             TO TBL-TAB-GUESTS (TBL-TAB-IDX).
021500     ADD 1 TO TBL-TAB-COUNT.
021600
021700 1300-ADD-TABLE-TO-TABLE-EXIT.
021800     EXIT.
021900*----------------------------------------------------------
022000
022100 1310-FIND-INSERT-POSITION.
022200*    ONE STEP OF THE FORWARD SCAN DESCRIBED ABOVE - THE
022300*    CONTROLLING UNTIL LIVES ON THE PERFORM IN 1300, NOT HERE.
022400
022500     ADD 1 TO W-INSERT-IDX.
022600
022700 1310-FIND-INSERT-POSITION-EXIT.
022800     EXIT.
022900*----------------------------------------------------------
023000
023100 1320-SHIFT-ONE-ENTRY-UP.
023200*    MOVES ONE TABLE ENTRY UP ONE SLOT AND BACKS THE SHIFT
023300*    INDEX DOWN SO THE NEXT ITERATION MOVES THE ENTRY BELOW IT.
023400
023500     ADD 1 TO W-SHIFT-IDX GIVING W-SEARCH-IDX.
023600     MOVE TBL-TAB-ENTRY (W-SHIFT-IDX)
023700                       TO TBL-TAB-ENTRY (W-SEARCH-IDX).
023800     SUBTRACT 1 FROM W-SHIFT-IDX.
023900
024000 1320-SHIFT-ONE-ENTRY-UP-EXIT.
024100     EXIT.
024200*----------------------------------------------------------
024300
024400 2000-EDIT-TABLE-SIT.
024500*    A TS TRANSACTION MARKS THE TABLE OCCUPIED - IT DOES NOT SET
024600*    THE GUEST COUNT ITSELF; THE HOST STAFF FOLLOWS A TS WITH A
024700*    SEPARATE TG ONCE THE PARTY IS COUNTED AT THE TABLE.
024800
024900     PERFORM 1200-LOOK-UP-TABLE-BY-KEY
025000         THRU 1200-LOOK-UP-TABLE-BY-KEY-EXIT.
025100
025200     IF NOT FOUND-TABLE
025300        MOVE "N" TO WS-ACCEPTED-SW
025400        MOVE "KEY-NOT-FOUND" TO WS-REJECT-REASON
025500        PERFORM 1210-LOG-KEY-NOT-FOUND
025600            THRU 1210-LOG-KEY-NOT-FOUND-EXIT
025700     ELSE
025800        MOVE "Y" TO TBL-TAB-OCCUPIED (TBL-TAB-IDX)
025900        ADD 1 TO WTC-TABLES-SEATED.
026000
026100 2000-EDIT-TABLE-SIT-EXIT.
026200     EXIT.
026300*----------------------------------------------------------
026400
026500 3000-EDIT-TABLE-CLEAR.
026600*    A TX TRANSACTION DROPS THE OCCUPIED FLAG AND ZEROES THE
026700*    GUEST COUNT TOGETHER (TICKET RPT-0162, SEE CHANGE LOG
026800*    ABOVE) - BEFORE THIS FIX, BUSSER STAFF COULD CLEAR A TABLE
026900*    AND LEAVE THE PRIOR PARTY'S SIZE SHOWING ON THE FLOOR PLAN.
027000
027100     PERFORM 1200-LOOK-UP-TABLE-BY-KEY
027200         THRU 1200-LOOK-UP-TABLE-BY-KEY-EXIT.
027300
027400     IF NOT FOUND-TABLE
027500        MOVE "N" TO WS-ACCEPTED-SW
027600        MOVE "KEY-NOT-FOUND" TO WS-REJECT-REASON
027700        PERFORM 1210-LOG-KEY-NOT-FOUND
027800            THRU 1210-LOG-KEY-NOT-FOUND-EXIT
027900     ELSE
028000        MOVE "N" TO TBL-TAB-OCCUPIED (TBL-TAB-IDX)
028100        MOVE ZERO TO TBL-TAB-GUESTS (TBL-TAB-IDX)
028200        ADD 1 TO WTC-TABLES-CLEARED.
028300
028400 3000-EDIT-TABLE-CLEAR-EXIT.
028500     EXIT.
028600*----------------------------------------------------------
028700
028800 4000-EDIT-TABLE-GUESTS.
028900*    A TG TRANSACTION SETS THE PARTY SIZE ON A TABLE THAT IS
029000*    ALREADY SAT - GUESTS CANNOT BE SET ON AN EMPTY TABLE, SINCE
029100*    AN EMPTY TABLE HAS NO PARTY TO COUNT.
029200
029300     PERFORM 1200-LOOK-UP-TABLE-BY-KEY
029400         THRU 1200-LOOK-UP-TABLE-BY-KEY-EXIT.
029500     PERFORM 4100-VALIDATE-GUESTS THRU 4100-VALIDATE-GUESTS-EXIT.
029600
029700     IF NOT FOUND-TABLE
029800        MOVE "N" TO WS-ACCEPTED-SW
029900        MOVE "KEY-NOT-FOUND" TO WS-REJECT-REASON
030000        PERFORM 1210-LOG-KEY-NOT-FOUND
030100            THRU 1210-LOG-KEY-NOT-FOUND-EXIT
030200     ELSE
030300     IF NOT GUESTS-ARE-VALID
030400        MOVE "N" TO WS-ACCEPTED-SW
030500        MOVE "GUESTS-NEGATIVE" TO WS-REJECT-REASON
030600     ELSE
030700     IF NOT TBL-TAB-IS-OCCUPIED (TBL-TAB-IDX)
030800        MOVE "N" TO WS-ACCEPTED-SW
030900        MOVE "NOT-OCCUPIED" TO WS-REJECT-REASON
031000     ELSE
031100        MOVE TRN-GUESTS TO TBL-TAB-GUESTS (TBL-TAB-IDX)
031200        ADD 1 TO WTC-TABLES-GUESTS-SET.
031300
031400 4000-EDIT-TABLE-GUESTS-EXIT.
031500     EXIT.
031600*----------------------------------------------------------
031700
031800 4100-VALIDATE-GUESTS.
031900
032000*    TRN-GUESTS IS UNSIGNED PIC 9(4) SO IT CAN NEVER TEST
032100*    NEGATIVE ON THIS COMPILER - THE CHECK IS KEPT FOR THE DAY
032200*    THE TRANSACTION LAYOUT PICKS UP A SIGNED FIELD (TICKET
032300*    AP-509 PROPOSED SIGNED GUEST COUNTS FOR WAIT-LIST HOLDS,
032400*    NEVER IMPLEMENTED).
032500     IF TRN-GUESTS < ZERO
032600        MOVE "N" TO W-GUESTS-VALID-SW
032700     ELSE
032800        MOVE "Y" TO W-GUESTS-VALID-SW.
032900
033000 4100-VALIDATE-GUESTS-EXIT.
033100     EXIT.
033200*----------------------------------------------------------
