000100*----------------------------------------------------------
000200*  WS-TRAN-REC.CBL
000300*  MAINTENANCE TRANSACTION RECORD LAYOUT (BARE 01, NO FD) -
000400*  COPIED INTO FD-TRANS.CBL FOR THE TRANSACTION-FILE, AND
000500*  INTO THE LINKAGE SECTION OF EACH OF THE FOUR MAINTENANCE
000600*  SUBPROGRAMS SO THE DRIVER CAN PASS ONE TRANSACTION AT A
000700*  TIME BY REFERENCE.  125-BYTE FIXED, PROCESSED IN FILE
000800*  ORDER (NOT KEYED).
000900*----------------------------------------------------------
001000*  MAINT LOG
001100*  1994-03-08  RGL  ORIGINAL LAYOUT - PRODUCT/MENU CODES ONLY
001200*  1995-06-19  RGL  ADDED TABLE-MAINTENANCE CODES TC/TS/TX/TG
001300*  1996-01-22  RGL  ADDED GROUP-CREATE CODE GC
001400*  2003-07-14  DGH  SPLIT OUT OF FD-TRANS.CBL SO THE SAME
001500*                   LAYOUT CAN BE COPIED INTO LINKAGE SECTIONS
001600*----------------------------------------------------------
001700 01  TRAN-REC.
001800     05  TRN-CODE                  PIC X(02).
001900         88  TRN-PRODUCT-REGISTER      VALUE "PR".
002000         88  TRN-PRODUCT-PRICE-CHANGE  VALUE "PC".
002100         88  TRN-MENU-CREATE           VALUE "MC".
002200         88  TRN-MENU-PRICE-CHANGE     VALUE "MP".
002300         88  TRN-MENU-DISPLAY          VALUE "MD".
002400         88  TRN-MENU-HIDE             VALUE "MH".
002500         88  TRN-GROUP-CREATE          VALUE "GC".
002600         88  TRN-TABLE-CREATE          VALUE "TC".
002700         88  TRN-TABLE-SIT             VALUE "TS".
002800         88  TRN-TABLE-CLEAR           VALUE "TX".
002900         88  TRN-TABLE-GUESTS          VALUE "TG".
003000     05  TRN-KEY                   PIC X(08).
003100     05  TRN-NAME                  PIC X(30).
003200     05  TRN-PRICE                 PIC 9(09)V99.
003300     05  TRN-GROUP-ID              PIC X(08).
003400     05  TRN-GUESTS                PIC 9(04).
003500     05  TRN-PRODUCT-COUNT         PIC 9(02).
003600     05  TRN-PRODUCT OCCURS 5 TIMES.
003700         10  TRN-PRD-ID            PIC X(08).
003800         10  TRN-PRD-QTY           PIC 9(04).
