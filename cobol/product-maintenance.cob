000100*----------------------------------------------------------
000200*  PRODUCT-MAINTENANCE
000300*  EDITS THE PR (PRODUCT REGISTER) AND PC (PRODUCT PRICE
000400*  CHANGE) TRANSACTIONS AGAINST THE IN-STORAGE PRODUCT-TABLE
000500*  BUILT BY RESTAURANT-BATCH-RUN.  CALLED ONCE PER TRANSACTION;
000600*  HOLDS NO FILES OF ITS OWN.  NAME AND PRICE VALIDATION ONLY -
000700*  THE CALLER PERFORMS THE MENU RE-EVALUATION STEP AFTER A
000800*  PRICE CHANGE IS ACCEPTED.
000900*----------------------------------------------------------
001000*  CHANGE LOG
001100*  1994-03-08  RGL  ORIGINAL PROGRAM (PR ONLY)
001200*  1994-03-15  RGL  ADDED PC EDIT
001300*  1996-01-22  RGL  ADDED FORBIDDEN-WORD NAME SCREEN ON PR
001400*  1998-11-02  RGL  UPPERCASED THE NAME BEFORE THE BADWORD SCAN
001500*  2003-02-11  DGH  DISPLAY REJECTED PRICES TO THE JOB LOG SO
001600*                   THE FLOOR MANAGER CAN SPOT-CHECK WITHOUT
001700*                   WAITING FOR THE PRINTED AUDIT REPORT
001800*  2006-02-27  KMS  PR NOW REJECTS A DUPLICATE PRODUCT KEY
001900*                   INSTEAD OF OVERWRITING THE TABLE ENTRY
002000*                   (TICKET AP-462) - SEE 1170-LOG-DUPLICATE-KEY
002100*  2008-08-14  KMS  BADWORD SCAN IN PL-CHECK-BAD-WORD.CBL
002200*                   CHANGED FROM 4-SLOT UNSTRING TO A TRUE
002300*                   SUBSTRING SCAN (TICKET AP-488) - REMOVED
002400*                   THIS PROGRAM'S OWN 4-SLOT WORK AREA AND
002500*                   ADDED THE THREE SCAN CURSOR FIELDS THE
002600*                   COPYBOOK NOW EXPECTS
002700*  2008-08-14  KMS  CALL SITES REWRITTEN TO PERFORM ... THRU
002800*                   THE MATCHING -EXIT PARAGRAPH THROUGHOUT,
002900*                   PER DATA CENTER STANDARDS REVIEW
003000*----------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  product-maintenance.
003300 AUTHOR.  R. G. LOMBARDI.
003400 INSTALLATION.  FOOD SERVICE DATA CENTER.
003500 DATE-WRITTEN.  03/08/1994.
003600 DATE-COMPILED.
003700 SECURITY.  UNCLASSIFIED - RESTAURANT OPERATIONS DATA ONLY.
003800
003900 ENVIRONMENT DIVISION.
004000*    NO SELECT/FD ENTRIES - THIS PROGRAM IS CALLED ONE
004100*    TRANSACTION AT A TIME BY THE DRIVER AND OWNS NO FILES OF
004200*    ITS OWN; PRODUCT-TABLE ITSELF IS BUILT AND WRITTEN BACK OUT
004300*    BY RESTAURANT-BATCH-RUN.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100*    ----- COMBINED SWITCH GROUP - ONE MOVE RESETS BOTH -----
005200     01  W-EDIT-SWITCHES-GROUP.
005300         05  W-FOUND-PRODUCT-SW        PIC X.
005400             88  FOUND-PRODUCT         VALUE "Y".
005500         05  W-PRICE-VALID-SW          PIC X.
005600             88  PRICE-IS-VALID        VALUE "Y".
005700     01  W-EDIT-SWITCHES-ALL REDEFINES W-EDIT-SWITCHES-GROUP
005800                                                     PIC X(02).
005900
006000*    ----- TABLE-MAINTENANCE SUBSCRIPTS FOR THE INSERTION SORT
006100*    ----- IN 1300-ADD-PRODUCT-TO-TABLE BELOW -----
006200     01  W-INSERT-IDX                   PIC 9(4) COMP.
006300     01  W-SHIFT-IDX                    PIC 9(4) COMP.
006400*    ----- W-SEARCH-IDX IS 77-LEVEL RATHER THAN 01 SINCE IT IS A
006500*    ----- LONE STANDALONE COUNTER USED ONLY INSIDE 1320'S
006600*    ----- ONE-LINE SHIFT-UP MOVE, NOT PART OF ANY GROUP -----
006700     77  W-SEARCH-IDX                   PIC 9(4) COMP.
006800
006900*    ----- WHOLE/CENTS SPLIT OF A REJECTED PRICE, FOR THE
007000*    ----- JOB-LOG DISPLAY IN 1160-LOG-REJECTED-PRICE -----
007100     01  W-PRICE-9.
007200         05  W-PRICE-WHOLE-CENTS       PIC 9(09)V99.
007300     01  W-PRICE-9-R REDEFINES W-PRICE-9.
007400         05  W-PRICE-WHOLE             PIC 9(09).
007500         05  W-PRICE-CENTS             PIC 9(02).
007600
007700*    ----- NAME-SCREEN INTERFACE TO PL-CHECK-BAD-WORD.CBL -----
007800     01  WS-NAME-TO-SCREEN               PIC X(30).
007900     01  WS-NAME-IS-PROFANE-SW           PIC X.
008000         88  NAME-IS-PROFANE              VALUE "Y".
008100
008200*    ----- BAD-WORD SCAN CURSORS - PL-CHECK-BAD-WORD.CBL WALKS
008300*    ----- THESE THREE ACROSS WS-NAME-TO-SCREEN LOOKING FOR
008400*    ----- EACH BADWORD-TABLE ENTRY BYTE-POSITION BY BYTE-
008500*    ----- POSITION, NOT JUST ON A SPACE BOUNDARY (AP-488) -----
008600     01  W-WORD-LEN                     PIC 9(2) COMP.
008700     01  W-SCAN-POS                     PIC 9(2) COMP.
008800     01  W-LAST-START                   PIC 9(2) COMP.
008900
009000*    ----- KEY + REJECT-CODE COMBINED FOR THE JOB-LOG ECHO IN
009100*    ----- 1170-LOG-DUPLICATE-KEY - ONE MOVE BLANKS BOTH -----
009200     01  W-REJECT-ECHO-GROUP.
009300         05  W-REJECT-ECHO-KEY          PIC X(08).
009400         05  W-REJECT-ECHO-CODE         PIC X(02).
009500     01  W-REJECT-ECHO-ALL REDEFINES W-REJECT-ECHO-GROUP
009600                                                     PIC X(10).
009700
009800 LINKAGE SECTION.
009900*    ----- ALL FIVE LINKAGE ITEMS ARE PASSED BY REFERENCE FROM
010000*    ----- THE DRIVER - THIS PROGRAM NEVER OPENS OR CLOSES A
010100*    ----- FILE, IT ONLY EDITS THE TABLE IN PLACE -----
010200
010300     COPY "WS-TRAN-REC.CBL".
010400     COPY "WS-PRODUCT-TABLE.CBL".
010500     COPY "WS-BADWORD-TABLE.CBL".
010600     COPY "WS-EDIT-RESULT.CBL".
010700     COPY "WS-TRAN-COUNTS.CBL".
010800
010900*    THE FIVE PARAMETERS BELOW MUST STAY IN THE SAME ORDER AS
011000*    THE DRIVER'S CALL "product-maintenance" STATEMENT - COBOL
011100*    MATCHES LINKAGE ITEMS TO THE CALLING CALL BY POSITION, NOT
011200*    BY NAME.
011300 PROCEDURE DIVISION USING TRAN-REC, PRODUCT-TABLE,
011400           BADWORD-TABLE, WS-EDIT-RESULT, WS-TRAN-COUNTS.
011500
011600*    ONLY TWO TRANSACTION CODES REACH THIS PROGRAM - THE DRIVER'S
011700*    DISPATCH PARAGRAPH SORTS PR AND PC OFF TO HERE, EVERYTHING
011800*    ELSE GOES TO ONE OF THE OTHER THREE MAINTENANCE PROGRAMS.
011900     MOVE "Y" TO WS-ACCEPTED-SW.
012000     MOVE SPACES TO WS-REJECT-REASON.
012100     MOVE "NN" TO W-EDIT-SWITCHES-ALL.
012200
012300     IF TRN-PRODUCT-REGISTER
012400        PERFORM 1000-EDIT-PRODUCT-REGISTER
012500            THRU 1000-EDIT-PRODUCT-REGISTER-EXIT
012600     ELSE
012700        PERFORM 2000-EDIT-PRODUCT-PRICE-CHANGE
012800            THRU 2000-EDIT-PRODUCT-PRICE-CHANGE-EXIT.
012900
013000     EXIT PROGRAM.
013100*----------------------------------------------------------
013200
013300 1000-EDIT-PRODUCT-REGISTER.
013400*    A PR TRANSACTION IS WALKED THROUGH FOUR CHECKS IN ORDER -
013500*    PRICE NOT NEGATIVE, NAME NOT BLANK, NAME NOT PROFANE, KEY
013600*    NOT ALREADY ON THE TABLE - BEFORE IT IS ADDED.  THE FIRST
013700*    CHECK THAT FAILS STOPS THE CHAIN; NO TWO REJECT REASONS ARE
013800*    EVER SET FOR THE SAME TRANSACTION.
013900
014000     PERFORM 1150-VALIDATE-PRICE THRU 1150-VALIDATE-PRICE-EXIT.
014100
014200     IF TRN-NAME (1:30) EQUAL SPACES
014300        MOVE "N" TO WS-ACCEPTED-SW
014400        MOVE "NAME-BLANK" TO WS-REJECT-REASON
014500     ELSE
014600     IF NOT PRICE-IS-VALID
014700        MOVE "N" TO WS-ACCEPTED-SW
014800        MOVE "PRICE-NEGATIVE" TO WS-REJECT-REASON
014900        PERFORM 1160-LOG-REJECTED-PRICE
015000            THRU 1160-LOG-REJECTED-PRICE-EXIT
015100     ELSE
015200        PERFORM 1100-CHECK-NAME-PROFANE
015300            THRU 1100-CHECK-NAME-PROFANE-EXIT
015400        IF NAME-IS-PROFANE
015500           MOVE "N" TO WS-ACCEPTED-SW
015600           MOVE "NAME-PROFANE" TO WS-REJECT-REASON
015700        ELSE
015800           PERFORM 1200-LOOK-UP-PRODUCT-BY-KEY
015900               THRU 1200-LOOK-UP-PRODUCT-BY-KEY-EXIT
016000           IF FOUND-PRODUCT
016100              MOVE "N" TO WS-ACCEPTED-SW
016200              MOVE "KEY-DUPLICATE" TO WS-REJECT-REASON
016300              PERFORM 1170-LOG-DUPLICATE-KEY
016400                  THRU 1170-LOG-DUPLICATE-KEY-EXIT
016500           ELSE
016600              PERFORM 1300-ADD-PRODUCT-TO-TABLE
016700                  THRU 1300-ADD-PRODUCT-TO-TABLE-EXIT
016800              ADD 1 TO WTC-PRODUCTS-ADDED.
016900
017000 1000-EDIT-PRODUCT-REGISTER-EXIT.
017100     EXIT.
017200*----------------------------------------------------------
017300
017400 1100-CHECK-NAME-PROFANE.
017500*    LOADS THE CANDIDATE NAME INTO THE SHARED SCAN FIELD AND
017600*    CALLS THE COPYBOOK PARAGRAPH BELOW - SEE PL-CHECK-BAD-
017700*    WORD.CBL FOR THE ACTUAL SUBSTRING SCAN LOGIC, WHICH IS
017800*    SHARED WITH MENU-MAINTENANCE AND MENUGROUP-MAINTENANCE.
017900
018000     MOVE TRN-NAME TO WS-NAME-TO-SCREEN.
018100     PERFORM 4000-CHECK-BAD-WORD THRU 4000-CHECK-BAD-WORD-EXIT.
018200
018300 1100-CHECK-NAME-PROFANE-EXIT.
018400     EXIT.
018500*----------------------------------------------------------
018600
018700 1150-VALIDATE-PRICE.
018800*    A NEGATIVE PRICE ON EITHER A PR OR A PC IS THE ONLY PRICE
018900*    EDIT THIS PROGRAM MAKES - THE CEILING CHECK AGAINST A
019000*    MENU'S COMPONENT SUM IS MENU-MAINTENANCE'S JOB, NOT THIS
019100*    PROGRAM'S, SINCE A PRODUCT BY ITSELF HAS NO CEILING.
019200
019300     IF TRN-PRICE < ZERO
019400        MOVE "N" TO W-PRICE-VALID-SW
019500     ELSE
019600        MOVE "Y" TO W-PRICE-VALID-SW.
019700
019800 1150-VALIDATE-PRICE-EXIT.
019900     EXIT.
020000*----------------------------------------------------------
020100
020200 1160-LOG-REJECTED-PRICE.
020300*    ECHOES THE REJECTED KEY AND PRICE TO THE JOB LOG SO THE
020400*    FLOOR MANAGER CAN SPOT-CHECK WITHOUT WAITING FOR THE
020500*    PRINTED AUDIT REPORT (SINCE 2003-02-11, SEE CHANGE LOG
020600*    ABOVE) - SHARED BY BOTH THE PR AND PC REJECT PATHS.
020700
020800     MOVE TRN-PRICE TO W-PRICE-9.
020900     DISPLAY "PRODUCT-MAINTENANCE - REJECTED NEGATIVE PRICE FOR "
021000             TRN-KEY " - " W-PRICE-WHOLE "." W-PRICE-CENTS.
021100
021200 1160-LOG-REJECTED-PRICE-EXIT.
021300     EXIT.
021400*----------------------------------------------------------
021500
021600 1170-LOG-DUPLICATE-KEY.
021700*    A SECOND PR TRANSACTION FOR A PRODUCT ID ALREADY ON THE
021800*    TABLE IS REJECTED RATHER THAN OVERWRITING THE ENTRY
021900*    (TICKET AP-462) - THIS ECHOES THE KEY TO THE JOB LOG SO
022000*    THE OPERATOR CAN TRACE WHICH INPUT CARD CAUSED IT WITHOUT
022100*    WAITING FOR THE PRINTED AUDIT REPORT.
022200
022300     MOVE SPACES TO W-REJECT-ECHO-ALL.
022400     MOVE TRN-KEY  TO W-REJECT-ECHO-KEY.
022500     MOVE TRN-CODE TO W-REJECT-ECHO-CODE.
022600     DISPLAY "PRODUCT-MAINTENANCE - REJECTED DUPLICATE KEY - "
022700             W-REJECT-ECHO-ALL.
022800
022900 1170-LOG-DUPLICATE-KEY-EXIT.
023000     EXIT.
023100*----------------------------------------------------------
023200
023300 1200-LOOK-UP-PRODUCT-BY-KEY.
023400*    SHARED BY PR (LOOKING FOR A DUPLICATE) AND PC (LOOKING FOR
023500*    THE PRODUCT TO REPRICE) - PRODUCT-TABLE MAY BE EMPTY ON THE
023600*    VERY FIRST PR OF A RUN, SO THE SEARCH IS SKIPPED RATHER
023700*    THAN CODED WHEN PRD-TAB-COUNT IS ZERO.
023800
023900*    BINARY SEARCH - PRODUCT-TABLE IS MAINTAINED IN ASCENDING
024000*    PRD-TAB-ID SEQUENCE BY 1300-ADD-PRODUCT-TO-TABLE BELOW.
024100     MOVE "N" TO W-FOUND-PRODUCT-SW.
024200     SET PRD-TAB-IDX TO 1.
024300
024400     IF PRD-TAB-COUNT > ZERO
024500        PERFORM 1210-BINARY-SEARCH-PRODUCT
024600            THRU 1210-BINARY-SEARCH-PRODUCT-EXIT.
024700
024800 1200-LOOK-UP-PRODUCT-BY-KEY-EXIT.
024900     EXIT.
025000*----------------------------------------------------------
025100
025200 1210-BINARY-SEARCH-PRODUCT.
025300*    THE ACTUAL SEARCH ALL, PULLED OUT OF 1200 SO THE COUNT
025400*    GUARD ABOVE DOES NOT HAVE TO DUPLICATE THE AT END LOGIC.
025500
025600     SEARCH ALL PRD-TAB-ENTRY
025700         AT END
025800             MOVE "N" TO W-FOUND-PRODUCT-SW
025900         WHEN PRD-TAB-ID (PRD-TAB-IDX) EQUAL TRN-KEY
026000             MOVE "Y" TO W-FOUND-PRODUCT-SW.
026100
026200 1210-BINARY-SEARCH-PRODUCT-EXIT.
026300     EXIT.
026400*----------------------------------------------------------
026500
026600 1300-ADD-PRODUCT-TO-TABLE.
026700
026800*    INSERTION SORT ON ADD KEEPS PRD-TAB-ENTRY IN ASCENDING
026900*    PRD-TAB-ID SEQUENCE AT ALL TIMES SO 1210-BINARY-SEARCH-
027000*    PRODUCT AND THE OUTPUT-WRITE PASS IN THE DRIVER NEVER
027100*    NEED A SEPARATE SORT STEP.
027200     MOVE 1 TO W-INSERT-IDX.
027300     PERFORM 1310-FIND-INSERT-POSITION
027400         THRU 1310-FIND-INSERT-POSITION-EXIT
027500         UNTIL W-INSERT-IDX > PRD-TAB-COUNT
027600            OR TRN-KEY < PRD-TAB-ID (W-INSERT-IDX).
027700
027800*    ONCE 1310 STOPS, W-INSERT-IDX IS THE SLOT THE NEW ENTRY
027900*    BELONGS IN - EVERYTHING FROM THERE TO THE OLD BOTTOM OF
028000*    THE TABLE HAS TO MOVE UP ONE SLOT FIRST.
028100     MOVE PRD-TAB-COUNT TO W-SHIFT-IDX.
028200     PERFORM 1320-SHIFT-ONE-ENTRY-UP
028300         THRU 1320-SHIFT-ONE-ENTRY-UP-EXIT
028400         UNTIL W-SHIFT-IDX < W-INSERT-IDX.
028500
028600     SET PRD-TAB-IDX TO W-INSERT-IDX.
028700     MOVE TRN-KEY   TO PRD-TAB-ID (PRD-TAB-IDX).
028800     MOVE TRN-NAME  TO PRD-TAB-NAME (PRD-TAB-IDX).
028900     MOVE TRN-PRICE TO PRD-TAB-PRICE (PRD-TAB-IDX).
029000     ADD 1 TO PRD-TAB-COUNT.
029100
029200 1300-ADD-PRODUCT-TO-TABLE-EXIT.
029300     EXIT.
029400*----------------------------------------------------------
029500
029600 1310-FIND-INSERT-POSITION.
029700*    ONE STEP OF THE FORWARD SCAN DESCRIBED ABOVE - THE
029800*    CONTROLLING UNTIL LIVES ON THE PERFORM IN 1300, NOT HERE.
029900
030000     ADD 1 TO W-INSERT-IDX.
030100
030200 1310-FIND-INSERT-POSITION-EXIT.
030300     EXIT.
030400*----------------------------------------------------------
030500
030600 1320-SHIFT-ONE-ENTRY-UP.
030700*    MOVES ONE TABLE ENTRY UP ONE SLOT AND BACKS THE SHIFT
030800*    INDEX DOWN SO THE NEXT ITERATION MOVES THE ENTRY BELOW IT.
030900
031000     ADD 1 TO W-SHIFT-IDX GIVING W-SEARCH-IDX.
031100     MOVE PRD-TAB-ENTRY (W-SHIFT-IDX)
031200                       TO PRD-TAB-ENTRY (W-SEARCH-IDX).
031300     SUBTRACT 1 FROM W-SHIFT-IDX.
031400
031500 1320-SHIFT-ONE-ENTRY-UP-EXIT.
031600     EXIT.
031700*----------------------------------------------------------
031800
031900 2000-EDIT-PRODUCT-PRICE-CHANGE.
032000*    A PC TRANSACTION MAY RAISE OR LOWER A PRODUCT'S OWN PRICE -
032100*    ANY MENU THAT USES THE PRODUCT IS RE-EVALUATED BY THE
032200*    DRIVER AFTER THIS PARAGRAPH RETURNS, NOT HERE, SINCE THIS
032300*    PROGRAM HAS NO ACCESS TO MENU-TABLE.
032400
032500     PERFORM 1200-LOOK-UP-PRODUCT-BY-KEY
032600         THRU 1200-LOOK-UP-PRODUCT-BY-KEY-EXIT.
032700     PERFORM 1150-VALIDATE-PRICE THRU 1150-VALIDATE-PRICE-EXIT.
032800
032900     IF NOT FOUND-PRODUCT
033000        MOVE "N" TO WS-ACCEPTED-SW
033100        MOVE "KEY-NOT-FOUND" TO WS-REJECT-REASON
033200     ELSE
033300     IF NOT PRICE-IS-VALID
033400        MOVE "N" TO WS-ACCEPTED-SW
033500        MOVE "PRICE-NEGATIVE" TO WS-REJECT-REASON
033600        PERFORM 1160-LOG-REJECTED-PRICE
033700            THRU 1160-LOG-REJECTED-PRICE-EXIT
033800     ELSE
033900        PERFORM 2100-LOOK-UP-AND-CHANGE-PRICE
034000            THRU 2100-LOOK-UP-AND-CHANGE-PRICE-EXIT
034100        ADD 1 TO WTC-PRICES-CHANGED.
034200
034300 2000-EDIT-PRODUCT-PRICE-CHANGE-EXIT.
034400     EXIT.
034500*----------------------------------------------------------
034600
034700 2100-LOOK-UP-AND-CHANGE-PRICE.
034800*    THE KEY WAS ALREADY PROVEN TO EXIST BY 1200 ABOVE, SO NO
034900*    AT END CLAUSE IS CODED HERE - THIS SEARCH ALL EXISTS ONLY
035000*    TO PARK PRD-TAB-IDX ON THE RIGHT ENTRY FOR THE MOVE.
035100
035200     SEARCH ALL PRD-TAB-ENTRY
035300         WHEN PRD-TAB-ID (PRD-TAB-IDX) EQUAL TRN-KEY
035400             MOVE TRN-PRICE TO PRD-TAB-PRICE (PRD-TAB-IDX).
035500
035600 2100-LOOK-UP-AND-CHANGE-PRICE-EXIT.
035700     EXIT.
035800*----------------------------------------------------------
035900
036000*    THE FORBIDDEN-WORD SCAN ITSELF LIVES IN THIS COPYBOOK, NOT
036100*    IN THIS PROGRAM - MENU-MAINTENANCE AND MENUGROUP-
036200*    MAINTENANCE COPY THE SAME MEMBER SO THE SCAN LOGIC IS
036300*    MAINTAINED IN ONE PLACE FOR ALL THREE NAME-BEARING
036400*    TRANSACTIONS.
036500 COPY "PL-CHECK-BAD-WORD.CBL".
