000100*----------------------------------------------------------
000200*  PL-CHECK-BAD-WORD.CBL
000300*  NAME-SCREENING PARAGRAPHS - REPLACES THE OLD FLOOR-MANAGER
000400*  REVIEW OF NEW PRODUCT/MENU/GROUP NAMES.  SCANS BW-TAB-ENTRY
000500*  FOR A CASE-INSENSITIVE MATCH ANYWHERE INSIDE THE NAME BEING
000600*  EDITED (WS-NAME-TO-SCREEN) - THE FORBIDDEN WORD DOES NOT
000700*  HAVE TO STAND ALONE AS ITS OWN SPACE-DELIMITED WORD, IT ONLY
000800*  HAS TO APPEAR SOMEWHERE IN THE 30-BYTE FIELD.  SETS
000900*  WS-NAME-IS-PROFANE-SW TO "Y" WHEN A FORBIDDEN WORD IS FOUND.
001000*  COPIED INTO PRODUCT-MAINTENANCE, MENU-MAINTENANCE AND
001100*  MENUGROUP-MAINTENANCE - EACH PROGRAM SUPPLIES ITS OWN
001200*  WS-NAME-TO-SCREEN, WS-NAME-IS-PROFANE-SW, BADWORD-TABLE AND
001300*  THE THREE SCAN-CURSOR FIELDS (W-WORD-LEN, W-SCAN-POS,
001400*  W-LAST-START) THIS COPYBOOK'S PARAGRAPHS WORK IN.
001500*----------------------------------------------------------
001600*  MAINT LOG
001700*  1996-01-22  RGL  ORIGINAL PARAGRAPH - WHOLE-FIELD COMPARE
001800*                   ONLY, NO PARTIAL-WORD MATCH AT ALL
001900*  1998-11-02  RGL  UPPERCASED THE COMPARE (INSPECT CONVERTING
002000*                   WAS ALREADY DONE ON THE NAME BY THE CALLER)
002100*  1999-04-19  RGL  ADDED THE 4-SLOT UNSTRING SO A FORBIDDEN
002200*                   WORD EMBEDDED AMONG OTHER WORDS WOULD ALSO
002300*                   BE CAUGHT, NOT JUST A NAME THAT WAS NOTHING
002400*                   BUT THE BAD WORD (TICKET RPT-0201)
002500*  2007-05-03  DGH  THE CALLER NEVER ACTUALLY DID THE UPPERCASE -
002600*                   A MIXED-CASE NAME WAS SLIPPING PAST THE SCAN
002700*                   AGAINST THE ALL-UPPERCASE BADWORD MASTER.
002800*                   MOVED THE INSPECT CONVERTING IN HERE SO THE
002900*                   COMPARE IS CASE-INSENSITIVE NO MATTER WHAT
003000*                   THE CALLER PASSES (TICKET AP-471)
003100*  2008-08-14  KMS  THE 1999 4-SLOT UNSTRING STILL MISSED A
003200*                   FORBIDDEN WORD RUN TOGETHER WITH NO SPACE
003300*                   ON EITHER SIDE (E.G. "BADWORDSPECIAL") AND
003400*                   MISSED ANYTHING PAST THE FOURTH SPACE-
003500*                   DELIMITED TOKEN ON A LONG NAME.  REPLACED
003600*                   THE TOKEN SPLIT WITH AN UNANCHORED
003700*                   POSITION-BY-POSITION SUBSTRING SCAN OF THE
003800*                   FULL 30-BYTE FIELD - SEE 4010/4015 BELOW
003900*                   (TICKET AP-488)
004000*----------------------------------------------------------
004100 4000-CHECK-BAD-WORD.
004200*    ENTRY POINT - CALLER LOADS WS-NAME-TO-SCREEN AND CALLS
004300*    THIS PARAGRAPH ONCE.  RETURNS WITH WS-NAME-IS-PROFANE-SW
004400*    SET TO "Y" OR "N".  THE UPPERCASE CONVERT BELOW MAKES THE
004500*    REST OF THE SCAN CASE-BLIND SINCE BADWORD-TABLE IS LOADED
004600*    STRAIGHT FROM THE BADWORD-FILE MASTER, WHICH THE FLOOR
004700*    MANAGER MAINTAINS IN ALL UPPERCASE.
004800
004900     MOVE "N" TO WS-NAME-IS-PROFANE-SW.
005000     INSPECT WS-NAME-TO-SCREEN CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
005100     SET BW-TAB-IDX TO 1.
005200     PERFORM 4005-TEST-ONE-BAD-WORD THRU 4005-TEST-ONE-BAD-WORD-EXIT
005300        UNTIL BW-TAB-IDX > BW-TAB-COUNT
005400           OR NAME-IS-PROFANE.
005500
005600 4000-CHECK-BAD-WORD-EXIT.
005700     EXIT.
005800*----------------------------------------------------------
005900
006000 4005-TEST-ONE-BAD-WORD.
006100*    ONE PASS PER BADWORD-TABLE ENTRY.  4010 BELOW DOES THE
006200*    ACTUAL LOOK, POSITION BY POSITION, FOR THIS ONE WORD.
006300
006400     PERFORM 4010-SCAN-FOR-BAD-WORD THRU 4010-SCAN-FOR-BAD-WORD-EXIT.
006500     SET BW-TAB-IDX UP BY 1.
006600
006700 4005-TEST-ONE-BAD-WORD-EXIT.
006800     EXIT.
006900*----------------------------------------------------------
007000
007100 4010-SCAN-FOR-BAD-WORD.
007200*    UNANCHORED SUBSTRING SCAN.  BW-TAB-WORD IS A SPACE-PADDED
007300*    PIC X(30) FIELD - W-WORD-LEN IS COUNTED OUT TO THE FIRST
007400*    TRAILING SPACE SO THE COMPARE IN 4015 ONLY LOOKS AT THE
007500*    ACTUAL LETTERS OF THE FORBIDDEN WORD, NOT ITS PAD.  A
007600*    WORD THAT SLOT HAS NEVER BEEN LOADED (W-WORD-LEN = ZERO)
007700*    OR THAT WOULD RUN PAST THE END OF THE 30-BYTE NAME FIELD
007800*    (W-LAST-START < 1) CANNOT MATCH, SO WE GO STRAIGHT TO THE
007900*    EXIT INSTEAD OF SCANNING POSITIONS THAT CAN NEVER FIT.
008000
008100     MOVE ZERO TO W-WORD-LEN.
008200     INSPECT BW-TAB-WORD (BW-TAB-IDX) TALLYING W-WORD-LEN
008300             FOR CHARACTERS BEFORE INITIAL SPACE.
008400
008500     IF W-WORD-LEN = ZERO
008600        GO TO 4010-SCAN-FOR-BAD-WORD-EXIT.
008700
008800*    31 - WORD-LEN IS THE LAST STARTING BYTE IN THE 30-BYTE
008900*    NAME FIELD FROM WHICH THE WORD COULD STILL FIT WITHOUT
009000*    RUNNING OFF THE END.
009100     COMPUTE W-LAST-START = 31 - W-WORD-LEN.
009200     IF W-LAST-START < 1
009300        GO TO 4010-SCAN-FOR-BAD-WORD-EXIT.
009400
009500     MOVE 1 TO W-SCAN-POS.
009600     PERFORM 4015-TEST-ONE-POSITION THRU 4015-TEST-ONE-POSITION-EXIT
009700         UNTIL W-SCAN-POS > W-LAST-START
009800            OR NAME-IS-PROFANE.
009900
010000 4010-SCAN-FOR-BAD-WORD-EXIT.
010100     EXIT.
010200*----------------------------------------------------------
010300
010400 4015-TEST-ONE-POSITION.
010500*    TESTS THE FORBIDDEN WORD AGAINST THE W-WORD-LEN BYTES OF
010600*    THE NAME STARTING AT W-SCAN-POS - E.G. FOR A 4-BYTE WORD
010700*    AND W-SCAN-POS = 7, IT COMPARES BYTES 7-10 OF THE NAME TO
010800*    THE FIRST 4 BYTES OF BW-TAB-WORD.  MOVING W-SCAN-POS ONE
010900*    BYTE AT A TIME CATCHES A FORBIDDEN WORD NO MATTER WHERE
011000*    IT SITS IN THE FIELD - RUN INTO OTHER LETTERS, SET OFF BY
011100*    SPACES, OR STANDING ALONE.
011200
011300     IF WS-NAME-TO-SCREEN (W-SCAN-POS:W-WORD-LEN) EQUAL
011400                     BW-TAB-WORD (BW-TAB-IDX) (1:W-WORD-LEN)
011500        MOVE "Y" TO WS-NAME-IS-PROFANE-SW.
011600
011700     ADD 1 TO W-SCAN-POS.
011800
011900 4015-TEST-ONE-POSITION-EXIT.
012000     EXIT.
012100*----------------------------------------------------------
