000100*----------------------------------------------------------
000200*  WS-MENU-TABLE.CBL
000300*  IN-STORAGE MENU TABLE - LOADED FROM MENU-MASTER-IN, KEPT IN
000400*  ASCENDING MNU-ID SEQUENCE.  COPIED BY THE BATCH DRIVER
000500*  (WORKING-STORAGE) AND BY MENU-MAINTENANCE (LINKAGE).
000600*----------------------------------------------------------
000700*  MAINT LOG
000800*  1994-03-11  RGL  ORIGINAL TABLE, 300 MENU CAPACITY
000900*  1996-04-30  RGL  ADDED MNU-TAB-COMPONENT-SUM WORK FIELD
001000*                   FOR THE DISPLAY-ELIGIBILITY RE-EVALUATION
001100*  2006-02-27  KMS  ADDED ASCENDING KEY FOR SEARCH ALL
001200*----------------------------------------------------------
001300 01  MENU-TABLE.
001400     05  MNU-TAB-COUNT             PIC 9(4) COMP.
001500     05  MNU-TAB-ENTRY OCCURS 300 TIMES
001600                        ASCENDING KEY IS MNU-TAB-ID
001700                        INDEXED BY MNU-TAB-IDX.
001800         10  MNU-TAB-ID            PIC X(08).
001900         10  MNU-TAB-NAME          PIC X(30).
002000         10  MNU-TAB-PRICE         PIC 9(09)V99.
002100         10  MNU-TAB-GROUP-ID      PIC X(08).
002200         10  MNU-TAB-DISPLAYED     PIC X(01).
002300             88  MNU-TAB-IS-DISPLAYED  VALUE "Y".
002400             88  MNU-TAB-IS-HIDDEN     VALUE "N".
002500         10  MNU-TAB-PRODUCT-COUNT PIC 9(02).
002600         10  MNU-TAB-PRODUCT OCCURS 5 TIMES.
002700             15  MNU-TAB-PRD-ID    PIC X(08).
002800             15  MNU-TAB-PRD-QTY   PIC 9(04).
002900         10  MNU-TAB-COMPONENT-SUM PIC 9(11)V99.
003000         10  FILLER                PIC X(01).
