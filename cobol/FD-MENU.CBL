000100*----------------------------------------------------------
000200*  FD-MENU.CBL
000300*  MENU MASTER RECORD LAYOUTS FOR MENU-MASTER-IN AND
000400*  MENU-MASTER-OUT.  200-BYTE FIXED, KEY = MNU-ID, SORTED
000500*  ASCENDING BY MNU-ID, 5 COMPONENT SLOTS.
000600*----------------------------------------------------------
000700*  MAINT LOG
000800*  1994-03-11  RGL  ORIGINAL LAYOUT - 5 COMPONENT SLOTS
000900*  1998-11-02  RGL  Y2K REVIEW - NO DATE FIELDS ON RECORD
001000*  2001-09-17  DGH  SPLIT INTO SEPARATE IN/OUT FD ENTRIES
001100*----------------------------------------------------------
001200 FD  MENU-MASTER-IN
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  MENU-REC.
001600     05  MNU-ID                    PIC X(08).
001700     05  MNU-NAME                  PIC X(30).
001800     05  MNU-PRICE                 PIC 9(09)V99.
001900     05  MNU-GROUP-ID              PIC X(08).
002000     05  MNU-DISPLAYED             PIC X(01).
002100         88  MNU-IS-DISPLAYED      VALUE "Y".
002200         88  MNU-IS-HIDDEN         VALUE "N".
002300     05  MNU-PRODUCT-COUNT         PIC 9(02).
002400     05  MNU-PRODUCT OCCURS 5 TIMES.
002500         10  MNU-PRD-ID            PIC X(08).
002600         10  MNU-PRD-QTY           PIC 9(04).
002700     05  FILLER                    PIC X(80).
002800
002900 FD  MENU-MASTER-OUT
003000     LABEL RECORDS ARE STANDARD.
003100
003200 01  O-MENU-REC.
003300     05  O-MNU-ID                  PIC X(08).
003400     05  O-MNU-NAME                PIC X(30).
003500     05  O-MNU-PRICE               PIC 9(09)V99.
003600     05  O-MNU-GROUP-ID            PIC X(08).
003700     05  O-MNU-DISPLAYED           PIC X(01).
003800         88  O-MNU-IS-DISPLAYED    VALUE "Y".
003900         88  O-MNU-IS-HIDDEN       VALUE "N".
004000     05  O-MNU-PRODUCT-COUNT       PIC 9(02).
004100     05  O-MNU-PRODUCT OCCURS 5 TIMES.
004200         10  O-MNU-PRD-ID          PIC X(08).
004300         10  O-MNU-PRD-QTY         PIC 9(04).
004400     05  FILLER                    PIC X(80).
