000100*----------------------------------------------------------
000200*  WS-BADWORD-TABLE.CBL
000300*  IN-STORAGE FORBIDDEN-WORD TABLE - LOADED FROM BADWORD-FILE
000400*  ONE TIME AT THE START OF THE RUN.  ORDER DOES NOT MATTER;
000500*  PL-CHECK-BAD-WORD.CBL SCANS IT TOP TO BOTTOM.  COPIED BY THE
000600*  BATCH DRIVER (WORKING-STORAGE) AND BY PRODUCT-MAINTENANCE /
000700*  MENU-MAINTENANCE / MENUGROUP-MAINTENANCE (LINKAGE).
000800*----------------------------------------------------------
000900*  MAINT LOG
001000*  1996-01-22  RGL  ORIGINAL TABLE, 200 WORD CAPACITY
001100*----------------------------------------------------------
001200 01  BADWORD-TABLE.
001300     05  BW-TAB-COUNT              PIC 9(4) COMP.
001400     05  BW-TAB-ENTRY OCCURS 200 TIMES
001500                       INDEXED BY BW-TAB-IDX.
001600         10  BW-TAB-WORD           PIC X(30).
001700         10  FILLER                PIC X(01).
