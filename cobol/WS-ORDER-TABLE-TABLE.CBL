000100*----------------------------------------------------------
000200*  WS-ORDER-TABLE-TABLE.CBL
000300*  IN-STORAGE DINING TABLE (ORDER TABLE) TABLE - LOADED FROM
000400*  TABLE-MASTER-IN, KEPT IN ASCENDING TBL-ID SEQUENCE.  COPIED
000500*  BY THE BATCH DRIVER (WORKING-STORAGE) AND BY TABLE-
000600*  MAINTENANCE (LINKAGE).
000700*----------------------------------------------------------
000800*  MAINT LOG
000900*  1995-06-19  RGL  ORIGINAL TABLE, 200 TABLE CAPACITY
001000*  2006-02-27  KMS  ADDED ASCENDING KEY FOR SEARCH ALL
001100*----------------------------------------------------------
001200 01  ORDER-TABLE-TABLE.
001300     05  TBL-TAB-COUNT             PIC 9(4) COMP.
001400     05  TBL-TAB-ENTRY OCCURS 200 TIMES
001500                        ASCENDING KEY IS TBL-TAB-ID
001600                        INDEXED BY TBL-TAB-IDX.
001700         10  TBL-TAB-ID            PIC X(08).
001800         10  TBL-TAB-NAME          PIC X(20).
001900         10  TBL-TAB-OCCUPIED      PIC X(01).
002000             88  TBL-TAB-IS-OCCUPIED  VALUE "Y".
002100             88  TBL-TAB-IS-EMPTY     VALUE "N".
002200         10  TBL-TAB-GUESTS        PIC 9(04).
002300         10  FILLER                PIC X(01).
