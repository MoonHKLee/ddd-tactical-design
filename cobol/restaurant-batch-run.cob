000100*----------------------------------------------------------
000200*  RESTAURANT-BATCH-RUN
000300*  NIGHTLY MASTER-FILE MAINTENANCE RUN FOR THE BACK-OFFICE
000400*  MENU-PRICING SYSTEM.  READS THE PRODUCT, MENU GROUP, MENU
000500*  AND ORDER-TABLE MASTERS INTO IN-STORAGE TABLES, APPLIES THE
000600*  DAY'S MAINTENANCE TRANSACTIONS AGAINST THOSE TABLES BY
000700*  CALLING THE FOUR MAINTENANCE SUBPROGRAMS, RE-EVALUATES MENU
000800*  DISPLAY ELIGIBILITY WHENEVER A PRODUCT PRICE CHANGES, THEN
000900*  REWRITES ALL FOUR MASTERS AND PRINTS THE TRANSACTION AUDIT
001000*  REPORT WITH CONTROL TOTALS.  REPLACES THE OLD FLOOR-MANAGER
001100*  BINDER USED TO TRACK MENU-BOARD CHANGES BY HAND.
001200*----------------------------------------------------------
001300*  CHANGE LOG
001400*  1994-03-08  RGL  ORIGINAL PROGRAM - PRODUCT AND MENU CODES
001500*                   ONLY (PR/PC/MC/MP/MD/MH), FLAT FILE MASTERS
001600*  1994-03-11  RGL  ADDED MENU COMPONENT-SUM ELIGIBILITY EDIT
001700*  1995-06-19  RGL  ADDED TABLE-MAINTENANCE CODES TC/TS/TX/TG
001800*  1995-06-20  RGL  ADDED TABLE-MASTER-IN/OUT FILES AND TABLE
001900*                   RE-EVAL LOOP TIED IN WITH PRICE-CHANGE RUN
002000*  1996-01-22  RGL  ADDED GROUP-CREATE CODE GC AND THE BADWORD
002100*                   FILE / FORBIDDEN-WORD SCREENING (REQUEST
002200*                   FROM MS. OKONKWO, FLOOR MANAGER)
002300*  1996-04-30  RGL  MENU RE-EVALUATION NOW HIDES EVERY MENU
002400*                   CONTAINING THE CHANGED PRODUCT, NOT JUST
002500*                   THE FIRST ONE FOUND (TICKET RPT-0158)
002600*  1998-11-02  RGL  Y2K REVIEW - RUN DATE WINDOWED TO CCYY,
002700*                   NO OTHER DATE FIELDS ON ANY MASTER RECORD
002800*  2001-09-17  DGH  SPLIT PRODUCT/MENUGRP/MENU/TABLE FDS INTO
002900*                   SEPARATE IN AND OUT ENTRIES (TICKET AP-410)
003000*  2003-07-14  DGH  RUN-DATE LOGIC PULLED FROM WSDATE.CBL INTO
003100*                   WS-RUN-DATE.CBL FOR THE REPORT HEADING
003200*                   (RPT-0294)
003300*  2006-02-27  KMS  ADDED KEY-DUPLICATE EDIT ON PR SO A SECOND
003400*                   REGISTER TRANSACTION FOR THE SAME PRODUCT ID
003500*                   IS REJECTED INSTEAD OF SILENTLY OVERWRITING
003600*                   THE IN-STORAGE ENTRY (TICKET AP-462)
003700*  2008-08-14  KMS  CALL SITES REWRITTEN TO PERFORM ... THRU
003800*                   THE MATCHING -EXIT PARAGRAPH THROUGHOUT,
003900*                   PER DATA CENTER STANDARDS REVIEW - THE
004000*                   INVALID-TRANSACTION-CODE BRANCH IN 3100-
004100*                   DISPATCH-TRANSACTION NOW GOES DIRECTLY TO
004200*                   ITS OWN EXIT WITH GO TO RATHER THAN FALLING
004300*                   THROUGH THE IF/ELSE CHAIN, TO MATCH THE
004400*                   GUARD-CLAUSE STYLE USED IN THE FOUR CALLED
004500*                   MAINTENANCE PROGRAMS
004600*----------------------------------------------------------
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.  restaurant-batch-run.
004900 AUTHOR.  R. G. LOMBARDI.
005000 INSTALLATION.  FOOD SERVICE DATA CENTER.
005100 DATE-WRITTEN.  03/08/1994.
005200 DATE-COMPILED.
005300 SECURITY.  UNCLASSIFIED - RESTAURANT OPERATIONS DATA ONLY.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300*    ----- FOUR MASTER FILES, EACH SPLIT SINCE 2001-09-17 INTO
006400*    ----- A SEPARATE IN AND OUT ENTRY (TICKET AP-410) - THE RUN
006500*    ----- NEVER UPDATES A MASTER IN PLACE, IT READS THE OLD
006600*    ----- COPY INTO A TABLE, EDITS THE TABLE, AND WRITES A
006700*    ----- WHOLE NEW COPY AT 8000-WRITE-MASTERS BELOW -----
006800     SELECT PRODUCT-MASTER-IN
006900            ASSIGN TO PRODIN
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT PRODUCT-MASTER-OUT
007300            ASSIGN TO PRODOUT
007400            ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT MENUGROUP-MASTER-IN
007700            ASSIGN TO MGRPIN
007800            ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT MENUGROUP-MASTER-OUT
008100            ASSIGN TO MGRPOUT
008200            ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT MENU-MASTER-IN
008500            ASSIGN TO MENUIN
008600            ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT MENU-MASTER-OUT
008900            ASSIGN TO MENUOUT
009000            ORGANIZATION IS LINE SEQUENTIAL.
009100
009200     SELECT TABLE-MASTER-IN
009300            ASSIGN TO TABLEIN
009400            ORGANIZATION IS LINE SEQUENTIAL.
009500
009600     SELECT TABLE-MASTER-OUT
009700            ASSIGN TO TABLEOUT
009800            ORGANIZATION IS LINE SEQUENTIAL.
009900
010000*    ----- LOADED ONCE AT THE START OF THE RUN AND NEVER
010100*    ----- RE-READ - THE FLOOR MANAGER MAINTAINS THIS FILE
010200*    ----- OFF-LINE WITH A TEXT EDITOR, NOT THROUGH A
010300*    ----- TRANSACTION CODE -----
010400     SELECT BADWORD-FILE
010500            ASSIGN TO BADWORD
010600            ORGANIZATION IS LINE SEQUENTIAL.
010700
010800     SELECT TRANSACTION-FILE
010900            ASSIGN TO TRANIN
011000            ORGANIZATION IS LINE SEQUENTIAL.
011100
011200     SELECT AUDIT-REPORT
011300            ASSIGN TO AUDITRPT
011400            ORGANIZATION IS LINE SEQUENTIAL.
011500
011600 DATA DIVISION.
011700 FILE SECTION.
011800
011900     COPY "FD-PRODUCT.CBL".
012000     COPY "FD-MENUGRP.CBL".
012100     COPY "FD-MENU.CBL".
012200     COPY "FD-TABLE.CBL".
012300     COPY "FD-BADWORD.CBL".
012400     COPY "FD-TRANS.CBL".
012500     COPY "FD-AUDIT.CBL".
012600
012700 WORKING-STORAGE SECTION.
012800
012900*    ----- FIVE IN-STORAGE TABLES, ONE PER MASTER FILE PLUS THE
013000*    ----- BADWORD LIST - ALL FIVE ARE PASSED BY REFERENCE INTO
013100*    ----- WHICHEVER MAINTENANCE PROGRAM 3100-DISPATCH-
013200*    ----- TRANSACTION CALLS BELOW -----
013300     COPY "WS-PRODUCT-TABLE.CBL".
013400     COPY "WS-MENUGRP-TABLE.CBL".
013500     COPY "WS-MENU-TABLE.CBL".
013600     COPY "WS-ORDER-TABLE-TABLE.CBL".
013700     COPY "WS-BADWORD-TABLE.CBL".
013800     COPY "WS-RUN-DATE.CBL".
013900     COPY "WS-TRAN-COUNTS.CBL".
014000     COPY "WS-EDIT-RESULT.CBL".
014100
014200*    ----- SYSTEM DATE, WINDOWED TO CCYY FOR THE PAGE HEADING -----
014300     01  WS-SYSTEM-DATE                PIC 9(6).
014400     01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
014500         05  WS-SYS-YY                 PIC 9(2).
014600         05  WS-SYS-MM                 PIC 9(2).
014700         05  WS-SYS-DD                 PIC 9(2).
014800
014900*    ----- END-OF-FILE SWITCHES - ONE MOVE RESETS ALL SIX -----
015000     01  W-EOF-SWITCHES-GROUP.
015100         05  W-EOF-PRODUCT-IN          PIC X.
015200             88  EOF-PRODUCT-IN        VALUE "Y".
015300         05  W-EOF-MENUGROUP-IN        PIC X.
015400             88  EOF-MENUGROUP-IN      VALUE "Y".
015500         05  W-EOF-MENU-IN             PIC X.
015600             88  EOF-MENU-IN           VALUE "Y".
015700         05  W-EOF-TABLE-IN            PIC X.
015800             88  EOF-TABLE-IN          VALUE "Y".
015900         05  W-EOF-BADWORD             PIC X.
016000             88  EOF-BADWORD           VALUE "Y".
016100         05  W-EOF-TRAN                PIC X.
016200             88  EOF-TRAN              VALUE "Y".
016300     01  W-EOF-SWITCHES-ALL REDEFINES W-EOF-SWITCHES-GROUP
016400                                                     PIC X(06).
016500
016600*    ----- SET BY 3100-DISPATCH-TRANSACTION WHEN THE INCOMING
016700*    ----- TRANSACTION CODE MATCHES NONE OF THE FOUR MAINTENANCE
016800*    ----- PROGRAMS - NOT CURRENTLY TESTED BY THE CALLER, KEPT
016900*    ----- AS A HOOK FOR A FUTURE BAD-CODE COUNT ON THE TRAILER
017000*    ----- REPORT -----
017100     77  W-BAD-CODE-SW                  PIC X.
017200         88  BAD-TRANSACTION-CODE       VALUE "Y".
017300
017400*    ----- REPORT PRINT LINES -----
017500     01  TITLE-LINE.
017600         05  FILLER                    PIC X(05) VALUE SPACES.
017700         05  FILLER                    PIC X(38)
017800             VALUE "RESTAURANT BACK-OFFICE MAINTENANCE RUN".
017900         05  FILLER                    PIC X(05) VALUE SPACES.
018000         05  FILLER                    PIC X(10) VALUE "RUN DATE: ".
018100         05  TL-RUN-DATE               PIC 9999/99/99.
018200         05  FILLER                    PIC X(05) VALUE SPACES.
018300         05  FILLER                    PIC X(06) VALUE "PAGE: ".
018400         05  TL-PAGE-NUMBER            PIC ZZZ9.
018500
018600     01  HEADING-1.
018700         05  FILLER                    PIC X(05) VALUE SPACES.
018800         05  FILLER                    PIC X(65) VALUE
018900             "CD KEY      NAME                 PRICE  STATUS   REASON".
019000
019100     01  HEADING-2.
019200         05  FILLER                    PIC X(05) VALUE SPACES.
019300         05  FILLER                    PIC X(65) VALUE
019400             "-- -------- -------------------- ------ -------- ------".
019500
019600*    ----- ONE DETAIL LINE PER TRANSACTION, ACCEPTED OR
019700*    ----- REJECTED - DL-REASON IS BLANK ON AN ACCEPT -----
019800     01  DETAIL-LINE.
019900         05  FILLER                    PIC X(05) VALUE SPACES.
020000         05  DL-TRN-CODE               PIC X(02).
020100         05  FILLER                    PIC X(01) VALUE SPACE.
020200         05  DL-TARGET-KEY             PIC X(08).
020300         05  FILLER                    PIC X(01) VALUE SPACE.
020400         05  DL-NAME                   PIC X(20).
020500         05  FILLER                    PIC X(01) VALUE SPACE.
020600         05  DL-PRICE                  PIC ZZZ,ZZZ,ZZ9.99.
020700         05  FILLER                    PIC X(01) VALUE SPACE.
020800         05  DL-STATUS                 PIC X(08).
020900         05  FILLER                    PIC X(01) VALUE SPACE.
021000         05  DL-REASON                 PIC X(18).
021100         05  FILLER                    PIC X(46) VALUE SPACES.
021200     01  DETAIL-LINE-X REDEFINES DETAIL-LINE PIC X(123).
021300
021400*    ----- ONE OF THESE PRINTS UNDER A PC DETAIL LINE FOR EVERY
021500*    ----- MENU THAT RE-EVALUATION HID - SEE 3310 BELOW -----
021600     01  HIDDEN-LINE.
021700         05  FILLER                    PIC X(05) VALUE SPACES.
021800         05  FILLER                    PIC X(13) VALUE "MENU HIDDEN -".
021900         05  FILLER                    PIC X(01) VALUE SPACE.
022000         05  HL-MENU-ID                PIC X(08).
022100
022200     01  TRAILER-LINE.
022300         05  FILLER                    PIC X(05) VALUE SPACES.
022400         05  TR-LABEL                  PIC X(40).
022500         05  FILLER                    PIC X(02) VALUE SPACES.
022600         05  TR-COUNT                  PIC ZZZ,ZZ9.
022700
022800*    ----- PAGE-FULL FORCES A HEADING BREAK BEFORE THE NEXT
022900*    ----- DETAIL LINE PRINTS - 55 LINES MATCHES THE DATA
023000*    ----- CENTER'S STANDARD 66-LINE FORM LESS THE HEADING AND
023100*    ----- TRAILER ALLOWANCE -----
023200     01  W-PRINTED-LINES               PIC 9(2) COMP.
023300         88  PAGE-FULL                 VALUE 55 THROUGH 99.
023400     01  PAGE-NUMBER                   PIC 9(4) COMP.
023500
023600     01  W-END-OF-RUN-SW               PIC X.
023700         88  END-OF-RUN                VALUE "Y".
023800
023900*    NO LINKAGE SECTION - THIS IS THE TOP-LEVEL PROGRAM OF THE
024000*    RUN, INVOKED BY JCL/JOB CONTROL, NOT CALLED BY ANY OTHER
024100*    PROGRAM IN THIS SYSTEM.
024200 PROCEDURE DIVISION.
024300
024400*    MAIN LINE - OPEN, LOAD THE FIVE TABLES, PRIME THE PAGE
024500*    HEADING, THEN PROCESS ONE TRANSACTION AT A TIME UNTIL THE
024600*    TRANSACTION FILE IS EXHAUSTED.  A SINGLE PRIMING READ
024700*    BEFORE THE LOOP AND A TRAILING READ AT THE BOTTOM OF THE
024800*    LOOP IS THE SAME READ-AHEAD PATTERN USED BY EVERY LOAD
024900*    PARAGRAPH BELOW.
025000     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
025100     PERFORM 2000-LOAD-TABLES THRU 2000-LOAD-TABLES-EXIT.
025200     PERFORM 4000-PRINT-HEADINGS THRU 4000-PRINT-HEADINGS-EXIT.
025300
025400     PERFORM 3050-READ-NEXT-TRANSACTION
025500         THRU 3050-READ-NEXT-TRANSACTION-EXIT.
025600     PERFORM 3000-PROCESS-ONE-TRANSACTION
025700         THRU 3000-PROCESS-ONE-TRANSACTION-EXIT
025800         UNTIL EOF-TRAN.
025900
026000     PERFORM 8000-WRITE-MASTERS THRU 8000-WRITE-MASTERS-EXIT.
026100     PERFORM 9000-WRITE-TRAILER THRU 9000-WRITE-TRAILER-EXIT.
026200     PERFORM 1900-CLOSE-FILES THRU 1900-CLOSE-FILES-EXIT.
026300
026400     STOP RUN.
026500*----------------------------------------------------------
026600
026700 1000-OPEN-FILES.
026800*    OPENS ALL ELEVEN FILES FOR THE RUN AND DERIVES THE RUN
026900*    DATE FROM THE SYSTEM CLOCK - THE CCYY WINDOWING BELOW WAS
027000*    ADDED FOR THE 1998 Y2K REVIEW (SEE CHANGE LOG ABOVE); A
027100*    TWO-DIGIT YEAR OF 70 OR HIGHER IS TAKEN AS 19XX, ANYTHING
027200*    LOWER AS 20XX.
027300
027400*    ALL SIX EOF SWITCHES RESET WITH ONE MOVE AGAINST THE
027500*    REDEFINES, THE COUNTERS AND PRINT-LINE CONTROLS RESET
027600*    SEPARATELY SINCE THEY ARE NOT PART OF THAT GROUP.
027700     MOVE "NNNNNN" TO W-EOF-SWITCHES-ALL.
027800     MOVE ZERO TO WS-TRAN-COUNTS.
027900     MOVE ZERO TO W-PRINTED-LINES.
028000     MOVE ZERO TO PAGE-NUMBER.
028100
028200     OPEN INPUT  PRODUCT-MASTER-IN.
028300     OPEN INPUT  MENUGROUP-MASTER-IN.
028400     OPEN INPUT  MENU-MASTER-IN.
028500     OPEN INPUT  TABLE-MASTER-IN.
028600     OPEN INPUT  BADWORD-FILE.
028700     OPEN INPUT  TRANSACTION-FILE.
028800     OPEN OUTPUT PRODUCT-MASTER-OUT.
028900     OPEN OUTPUT MENUGROUP-MASTER-OUT.
029000     OPEN OUTPUT MENU-MASTER-OUT.
029100     OPEN OUTPUT TABLE-MASTER-OUT.
029200     OPEN OUTPUT AUDIT-REPORT.
029300
029400     ACCEPT WS-SYSTEM-DATE FROM DATE.
029500     IF WS-SYS-YY < 70
029600        MOVE 20 TO WRD-RUN-DATE-CCYY (1:2)
029700     ELSE
029800        MOVE 19 TO WRD-RUN-DATE-CCYY (1:2).
029900     MOVE WS-SYS-YY TO WRD-RUN-DATE-CCYY (3:2).
030000     MOVE WS-SYS-MM TO WRD-RUN-DATE-MM.
030100     MOVE WS-SYS-DD TO WRD-RUN-DATE-DD.
030200     MOVE WRD-RUN-DATE-CCYYMMDD TO WRD-RUN-DATE-EDIT.
030300
030400 1000-OPEN-FILES-EXIT.
030500     EXIT.
030600*----------------------------------------------------------
030700
030800 1900-CLOSE-FILES.
030900*    CLOSES ALL ELEVEN FILES IN THE SAME ORDER THEY WERE OPENED
031000*    ABOVE - RUN AS THE LAST STEP OF THE MAIN LINE, AFTER THE
031100*    NEW MASTERS AND THE TRAILER HAVE BEEN WRITTEN.
031200
031300     CLOSE PRODUCT-MASTER-IN.
031400     CLOSE MENUGROUP-MASTER-IN.
031500     CLOSE MENU-MASTER-IN.
031600     CLOSE TABLE-MASTER-IN.
031700     CLOSE BADWORD-FILE.
031800     CLOSE TRANSACTION-FILE.
031900     CLOSE PRODUCT-MASTER-OUT.
032000     CLOSE MENUGROUP-MASTER-OUT.
032100     CLOSE MENU-MASTER-OUT.
032200     CLOSE TABLE-MASTER-OUT.
032300     CLOSE AUDIT-REPORT.
032400
032500 1900-CLOSE-FILES-EXIT.
032600     EXIT.
032700*----------------------------------------------------------
032800
032900 2000-LOAD-TABLES.
033000*    BADWORD MUST LOAD FIRST - PRODUCT, MENUGROUP AND MENU
033100*    NAMES ARE SCREENED AGAINST IT DURING TRANSACTION
033200*    PROCESSING BELOW, SO THE TABLE HAS TO BE COMPLETE BEFORE
033300*    THE FIRST TRANSACTION IS READ.  ORDER AMONG THE OTHER FOUR
033400*    DOES NOT MATTER, SINCE NONE OF THEM REFERENCE EACH OTHER
033500*    DURING LOAD.
033600
033700     PERFORM 2100-LOAD-BADWORD-TABLE
033800         THRU 2100-LOAD-BADWORD-TABLE-EXIT.
033900     PERFORM 2200-LOAD-PRODUCT-TABLE
034000         THRU 2200-LOAD-PRODUCT-TABLE-EXIT.
034100     PERFORM 2300-LOAD-MENUGRP-TABLE
034200         THRU 2300-LOAD-MENUGRP-TABLE-EXIT.
034300     PERFORM 2400-LOAD-MENU-TABLE
034400         THRU 2400-LOAD-MENU-TABLE-EXIT.
034500     PERFORM 2500-LOAD-ORDER-TABLE-TABLE
034600         THRU 2500-LOAD-ORDER-TABLE-TABLE-EXIT.
034700
034800 2000-LOAD-TABLES-EXIT.
034900     EXIT.
035000*----------------------------------------------------------
035100
035200 2100-LOAD-BADWORD-TABLE.
035300*    PRIMING READ BEFORE THE LOOP, TRAILING READ AT THE BOTTOM
035400*    OF 2105 BELOW - THE SAME PATTERN REPEATS FOR EACH OF THE
035500*    FOUR MASTER-LOAD PARAGRAPHS THAT FOLLOW.
035600
035700     MOVE ZERO TO BW-TAB-COUNT.
035800     READ BADWORD-FILE
035900         AT END MOVE "Y" TO W-EOF-BADWORD.
036000     PERFORM 2105-ADD-ONE-BADWORD THRU 2105-ADD-ONE-BADWORD-EXIT
036100         UNTIL EOF-BADWORD.
036200
036300 2100-LOAD-BADWORD-TABLE-EXIT.
036400     EXIT.
036500*----------------------------------------------------------
036600
036700 2105-ADD-ONE-BADWORD.
036800*    THE BADWORD FILE CARRIES NO KEY TO SORT ON - EACH ENTRY IS
036900*    JUST APPENDED TO BADWORD-TABLE IN FILE ORDER; PL-CHECK-
037000*    BAD-WORD.CBL SCANS THE WHOLE TABLE ON EVERY NAME ANYWAY,
037100*    SO TABLE ORDER NEVER MATTERS TO THE SCAN.
037200
037300     SET BW-TAB-IDX TO BW-TAB-COUNT.
037400     SET BW-TAB-IDX UP BY 1.
037500     MOVE BW-WORD TO BW-TAB-WORD (BW-TAB-IDX).
037600     ADD 1 TO BW-TAB-COUNT.
037700
037800     READ BADWORD-FILE
037900         AT END MOVE "Y" TO W-EOF-BADWORD.
038000
038100 2105-ADD-ONE-BADWORD-EXIT.
038200     EXIT.
038300*----------------------------------------------------------
038400
038500 2200-LOAD-PRODUCT-TABLE.
038600
038700     MOVE ZERO TO PRD-TAB-COUNT.
038800     READ PRODUCT-MASTER-IN
038900         AT END MOVE "Y" TO W-EOF-PRODUCT-IN.
039000     PERFORM 2205-ADD-ONE-PRODUCT THRU 2205-ADD-ONE-PRODUCT-EXIT
039100         UNTIL EOF-PRODUCT-IN.
039200
039300 2200-LOAD-PRODUCT-TABLE-EXIT.
039400     EXIT.
039500*----------------------------------------------------------
039600
039700 2205-ADD-ONE-PRODUCT.
039800*    MASTER IS ALREADY SORTED BY PRD-ID SO THE TABLE JUST
039900*    GROWS IN ORDER - NO INSERTION-SORT NEEDED ON LOAD, UNLIKE
040000*    A PR TRANSACTION ADDED MID-RUN BY PRODUCT-MAINTENANCE'S
040100*    1300-ADD-PRODUCT-TO-TABLE.
040200
040300     SET PRD-TAB-IDX TO PRD-TAB-COUNT.
040400     SET PRD-TAB-IDX UP BY 1.
040500     MOVE PRD-ID    TO PRD-TAB-ID (PRD-TAB-IDX).
040600     MOVE PRD-NAME  TO PRD-TAB-NAME (PRD-TAB-IDX).
040700     MOVE PRD-PRICE TO PRD-TAB-PRICE (PRD-TAB-IDX).
040800     ADD 1 TO PRD-TAB-COUNT.
040900
041000     READ PRODUCT-MASTER-IN
041100         AT END MOVE "Y" TO W-EOF-PRODUCT-IN.
041200
041300 2205-ADD-ONE-PRODUCT-EXIT.
041400     EXIT.
041500*----------------------------------------------------------
041600
041700 2300-LOAD-MENUGRP-TABLE.
041800
041900     MOVE ZERO TO MG-TAB-COUNT.
042000     READ MENUGROUP-MASTER-IN
042100         AT END MOVE "Y" TO W-EOF-MENUGROUP-IN.
042200     PERFORM 2305-ADD-ONE-MENUGRP THRU 2305-ADD-ONE-MENUGRP-EXIT
042300         UNTIL EOF-MENUGROUP-IN.
042400
042500 2300-LOAD-MENUGRP-TABLE-EXIT.
042600     EXIT.
042700*----------------------------------------------------------
042800
042900 2305-ADD-ONE-MENUGRP.
043000
043100     SET MG-TAB-IDX TO MG-TAB-COUNT.
043200     SET MG-TAB-IDX UP BY 1.
043300     MOVE MG-ID   TO MG-TAB-ID (MG-TAB-IDX).
043400     MOVE MG-NAME TO MG-TAB-NAME (MG-TAB-IDX).
043500     ADD 1 TO MG-TAB-COUNT.
043600
043700     READ MENUGROUP-MASTER-IN
043800         AT END MOVE "Y" TO W-EOF-MENUGROUP-IN.
043900
044000 2305-ADD-ONE-MENUGRP-EXIT.
044100     EXIT.
044200*----------------------------------------------------------
044300
044400 2400-LOAD-MENU-TABLE.
044500
044600     MOVE ZERO TO MNU-TAB-COUNT.
044700     READ MENU-MASTER-IN
044800         AT END MOVE "Y" TO W-EOF-MENU-IN.
044900     PERFORM 2405-ADD-ONE-MENU THRU 2405-ADD-ONE-MENU-EXIT
045000         UNTIL EOF-MENU-IN.
045100
045200 2400-LOAD-MENU-TABLE-EXIT.
045300     EXIT.
045400*----------------------------------------------------------
045500
045600 2405-ADD-ONE-MENU.
045700*    THE FIVE COMPONENT SLOTS ARE MOVED ONE BY ONE RATHER THAN
045800*    WITH A SUBSCRIPTED PERFORM VARYING, SINCE MNU-PRODUCT ON
045900*    THE MASTER RECORD IS A FIXED FIVE-OCCURS GROUP AND A
046000*    STRAIGHT LINE OF FIVE MOVES IS NO LONGER THAN THE PERFORM
046100*    OVERHEAD WOULD HAVE BEEN.  MNU-TAB-COMPONENT-SUM IS ZEROED
046200*    HERE, NOT LOADED FROM THE MASTER - IT IS RECOMPUTED THE
046300*    FIRST TIME THE MENU IS TOUCHED BY MP, MD OR RE-EVALUATION.
046400
046500     SET MNU-TAB-IDX TO MNU-TAB-COUNT.
046600     SET MNU-TAB-IDX UP BY 1.
046700     MOVE MNU-ID            TO MNU-TAB-ID (MNU-TAB-IDX).
046800     MOVE MNU-NAME          TO MNU-TAB-NAME (MNU-TAB-IDX).
046900     MOVE MNU-PRICE         TO MNU-TAB-PRICE (MNU-TAB-IDX).
047000     MOVE MNU-GROUP-ID      TO MNU-TAB-GROUP-ID (MNU-TAB-IDX).
047100     MOVE MNU-DISPLAYED     TO MNU-TAB-DISPLAYED (MNU-TAB-IDX).
047200     MOVE MNU-PRODUCT-COUNT TO MNU-TAB-PRODUCT-COUNT (MNU-TAB-IDX).
047300     MOVE MNU-PRODUCT (1)   TO MNU-TAB-PRODUCT (MNU-TAB-IDX, 1).
047400     MOVE MNU-PRODUCT (2)   TO MNU-TAB-PRODUCT (MNU-TAB-IDX, 2).
047500     MOVE MNU-PRODUCT (3)   TO MNU-TAB-PRODUCT (MNU-TAB-IDX, 3).
047600     MOVE MNU-PRODUCT (4)   TO MNU-TAB-PRODUCT (MNU-TAB-IDX, 4).
047700     MOVE MNU-PRODUCT (5)   TO MNU-TAB-PRODUCT (MNU-TAB-IDX, 5).
047800     MOVE ZERO              TO MNU-TAB-COMPONENT-SUM (MNU-TAB-IDX).
047900     ADD 1 TO MNU-TAB-COUNT.
048000
048100     READ MENU-MASTER-IN
048200         AT END MOVE "Y" TO W-EOF-MENU-IN.
048300
048400 2405-ADD-ONE-MENU-EXIT.
048500     EXIT.
048600*----------------------------------------------------------
048700
048800 2500-LOAD-ORDER-TABLE-TABLE.
048900
049000     MOVE ZERO TO TBL-TAB-COUNT.
049100     READ TABLE-MASTER-IN
049200         AT END MOVE "Y" TO W-EOF-TABLE-IN.
049300     PERFORM 2505-ADD-ONE-TABLE THRU 2505-ADD-ONE-TABLE-EXIT
049400         UNTIL EOF-TABLE-IN.
049500
049600 2500-LOAD-ORDER-TABLE-TABLE-EXIT.
049700     EXIT.
049800*----------------------------------------------------------
049900
050000 2505-ADD-ONE-TABLE.
050100
050200     SET TBL-TAB-IDX TO TBL-TAB-COUNT.
050300     SET TBL-TAB-IDX UP BY 1.
050400     MOVE TBL-ID       TO TBL-TAB-ID (TBL-TAB-IDX).
050500     MOVE TBL-NAME     TO TBL-TAB-NAME (TBL-TAB-IDX).
050600     MOVE TBL-OCCUPIED TO TBL-TAB-OCCUPIED (TBL-TAB-IDX).
050700     MOVE TBL-GUESTS   TO TBL-TAB-GUESTS (TBL-TAB-IDX).
050800     ADD 1 TO TBL-TAB-COUNT.
050900
051000     READ TABLE-MASTER-IN
051100         AT END MOVE "Y" TO W-EOF-TABLE-IN.
051200
051300 2505-ADD-ONE-TABLE-EXIT.
051400     EXIT.
051500*----------------------------------------------------------
051600
051700 3000-PROCESS-ONE-TRANSACTION.
051800*    ONE FULL CYCLE FOR ONE TRANSACTION - DISPATCH IT TO THE
051900*    RIGHT MAINTENANCE PROGRAM, RE-EVALUATE MENUS IF IT WAS AN
052000*    ACCEPTED PRODUCT PRICE CHANGE, PRINT THE RESULT LINE, THEN
052100*    READ THE NEXT TRANSACTION SO THE CONTROLLING UNTIL IN THE
052200*    MAIN LINE CAN TEST FOR END OF FILE AGAIN.
052300
052400     ADD 1 TO WTC-TRANS-READ.
052500     MOVE "N" TO WS-REEVAL-MODE-SW.
052600     MOVE ZERO TO WS-HIDDEN-MENU-COUNT.
052700     PERFORM 3100-DISPATCH-TRANSACTION
052800         THRU 3100-DISPATCH-TRANSACTION-EXIT.
052900
053000     IF TRAN-WAS-ACCEPTED
053100        ADD 1 TO WTC-TRANS-ACCEPTED
053200        IF TRN-PRODUCT-PRICE-CHANGE
053300           PERFORM 3200-REEVALUATE-MENUS
053400               THRU 3200-REEVALUATE-MENUS-EXIT
053500     ELSE
053600        ADD 1 TO WTC-TRANS-REJECTED.
053700
053800     PERFORM 3300-PRINT-TRANSACTION-RESULT
053900         THRU 3300-PRINT-TRANSACTION-RESULT-EXIT.
054000     PERFORM 3050-READ-NEXT-TRANSACTION
054100         THRU 3050-READ-NEXT-TRANSACTION-EXIT.
054200
054300 3000-PROCESS-ONE-TRANSACTION-EXIT.
054400     EXIT.
054500*----------------------------------------------------------
054600
054700 3050-READ-NEXT-TRANSACTION.
054800
054900     READ TRANSACTION-FILE
055000         AT END MOVE "Y" TO W-EOF-TRAN.
055100
055200 3050-READ-NEXT-TRANSACTION-EXIT.
055300     EXIT.
055400*----------------------------------------------------------
055500
055600 3100-DISPATCH-TRANSACTION.
055700*    ONE CALL TO ONE OF THE FOUR MAINTENANCE PROGRAMS PER
055800*    TRANSACTION CODE GROUP.  A CODE MATCHING NONE OF THE FOUR
055900*    IS A DATA ERROR - THE TRANSACTION FILE IS BUILT BY AN
056000*    UPSTREAM EDIT STEP THAT SHOULD NEVER LET AN UNKNOWN CODE
056100*    THROUGH, BUT THIS PARAGRAPH STILL REJECTS RATHER THAN
056200*    ABENDS IF ONE SLIPS IN.  THE GO TO BELOW SENDS THAT BRANCH
056300*    STRAIGHT TO THE EXIT RATHER THAN FALLING THROUGH ANY
056400*    FURTHER IF/ELSE TESTING, THE SAME GUARD-CLAUSE STYLE THE
056500*    FOUR CALLED PROGRAMS PICK UP FROM PL-CHECK-BAD-WORD.CBL.
056600
056700     MOVE "N" TO W-BAD-CODE-SW.
056800
056900     IF TRN-PRODUCT-REGISTER OR TRN-PRODUCT-PRICE-CHANGE
057000        CALL "product-maintenance" USING TRAN-REC, PRODUCT-TABLE,
057100                  BADWORD-TABLE, WS-EDIT-RESULT, WS-TRAN-COUNTS
057200        GO TO 3100-DISPATCH-TRANSACTION-EXIT.
057300
057400     IF TRN-MENU-CREATE OR TRN-MENU-PRICE-CHANGE
057500                         OR TRN-MENU-DISPLAY OR TRN-MENU-HIDE
057600        CALL "menu-maintenance" USING TRAN-REC, MENU-TABLE,
057700                  PRODUCT-TABLE, MENUGRP-TABLE, BADWORD-TABLE,
057800                  WS-EDIT-RESULT, WS-TRAN-COUNTS
057900        GO TO 3100-DISPATCH-TRANSACTION-EXIT.
058000
058100     IF TRN-GROUP-CREATE
058200        CALL "menugroup-maintenance" USING TRAN-REC, MENUGRP-TABLE,
058300                  BADWORD-TABLE, WS-EDIT-RESULT, WS-TRAN-COUNTS
058400        GO TO 3100-DISPATCH-TRANSACTION-EXIT.
058500
058600     IF TRN-TABLE-CREATE OR TRN-TABLE-SIT
058700                         OR TRN-TABLE-CLEAR OR TRN-TABLE-GUESTS
058800        CALL "table-maintenance" USING TRAN-REC, ORDER-TABLE-TABLE,
058900                  WS-EDIT-RESULT, WS-TRAN-COUNTS
059000        GO TO 3100-DISPATCH-TRANSACTION-EXIT.
059100
059200*    NONE OF THE FOUR IFS ABOVE TOOK THE GO TO, SO THE CODE ON
059300*    TRN-REC MATCHED NONE OF THE FOUR MAINTENANCE PROGRAMS.
059400     MOVE "Y" TO W-BAD-CODE-SW.
059500     MOVE "N" TO WS-ACCEPTED-SW.
059600     MOVE "INVALID-TRN-CODE" TO WS-REJECT-REASON.
059700
059800 3100-DISPATCH-TRANSACTION-EXIT.
059900     EXIT.
060000*----------------------------------------------------------
060100
060200 3200-REEVALUATE-MENUS.
060300*    TRN-KEY STILL HOLDS THE PRODUCT ID JUST RE-PRICED BY THE
060400*    PC TRANSACTION ABOVE.  MENU-MAINTENANCE WALKS MENU-TABLE
060500*    FOR EVERY MENU CONTAINING THAT PRODUCT AND HIDES ANY WHOSE
060600*    COMPONENT-SUM NO LONGER COVERS ITS PRICE.  WS-REEVAL-MODE-
060700*    SW IS RESET TO "N" IMMEDIATELY AFTER THE CALL RETURNS SO
060800*    THE NEXT TRANSACTION NEVER ACCIDENTALLY ENTERS MENU-
060900*    MAINTENANCE IN RE-EVALUATION MODE.
061000
061100     MOVE "Y" TO WS-REEVAL-MODE-SW.
061200     CALL "menu-maintenance" USING TRAN-REC, MENU-TABLE,
061300               PRODUCT-TABLE, MENUGRP-TABLE, BADWORD-TABLE,
061400               WS-EDIT-RESULT, WS-TRAN-COUNTS.
061500     MOVE "N" TO WS-REEVAL-MODE-SW.
061600     ADD WS-HIDDEN-MENU-COUNT TO WTC-MENUS-HIDDEN-REEVAL.
061700
061800 3200-REEVALUATE-MENUS-EXIT.
061900     EXIT.
062000*----------------------------------------------------------
062100
062200 3300-PRINT-TRANSACTION-RESULT.
062300*    ONE DETAIL LINE PER TRANSACTION, PLUS ONE HIDDEN-MENU LINE
062400*    (VIA 3310 BELOW) FOR EACH MENU RE-EVALUATION PULLED OFF
062500*    THE BOARD - PAGE-FULL IS TESTED HERE BEFORE THE DETAIL
062600*    LINE WRITES SO A TRANSACTION AND ITS HIDDEN-MENU LINES
062700*    ALWAYS START TOGETHER ON THE SAME PAGE.
062800
062900     IF PAGE-FULL
063000        PERFORM 4000-PRINT-HEADINGS THRU 4000-PRINT-HEADINGS-EXIT.
063100
063200     MOVE SPACES TO DETAIL-LINE-X.
063300     MOVE TRN-CODE TO DL-TRN-CODE.
063400     MOVE TRN-KEY  TO DL-TARGET-KEY.
063500     MOVE TRN-NAME (1:20) TO DL-NAME.
063600     MOVE TRN-PRICE TO DL-PRICE.
063700
063800     IF TRAN-WAS-ACCEPTED
063900        MOVE "ACCEPTED" TO DL-STATUS
064000        MOVE SPACES     TO DL-REASON
064100     ELSE
064200        MOVE "REJECTED" TO DL-STATUS
064300        MOVE WS-REJECT-REASON TO DL-REASON.
064400
064500     WRITE AUDIT-PRINT-REC FROM DETAIL-LINE.
064600     ADD 1 TO W-PRINTED-LINES.
064700
064800     PERFORM 3310-PRINT-HIDDEN-MENU-LINES
064900         THRU 3310-PRINT-HIDDEN-MENU-LINES-EXIT
065000         VARYING WS-HIDDEN-MENU-IDX FROM 1 BY 1
065100         UNTIL WS-HIDDEN-MENU-IDX > WS-HIDDEN-MENU-COUNT.
065200
065300 3300-PRINT-TRANSACTION-RESULT-EXIT.
065400     EXIT.
065500*----------------------------------------------------------
065600
065700 3310-PRINT-HIDDEN-MENU-LINES.
065800*    ONE LINE PER MENU ID CARRIED IN WS-HIDDEN-MENU-ID - THE
065900*    LIST WAS BUILT BY MENU-MAINTENANCE'S 5100-REEVALUATE-ONE-
066000*    MENU DURING THE CALL MADE FROM 3200 ABOVE.
066100
066200     IF PAGE-FULL
066300        PERFORM 4000-PRINT-HEADINGS THRU 4000-PRINT-HEADINGS-EXIT.
066400
066500     MOVE SPACES TO HIDDEN-LINE.
066600     MOVE WS-HIDDEN-MENU-ID (WS-HIDDEN-MENU-IDX) TO HL-MENU-ID.
066700     WRITE AUDIT-PRINT-REC FROM HIDDEN-LINE.
066800     ADD 1 TO W-PRINTED-LINES.
066900
067000 3310-PRINT-HIDDEN-MENU-LINES-EXIT.
067100     EXIT.
067200*----------------------------------------------------------
067300
067400 4000-PRINT-HEADINGS.
067500*    CALLED ONCE TO PRIME THE FIRST PAGE AND AGAIN EVERY TIME
067600*    PAGE-FULL GOES TRUE - THE FIRST CALL WRITES THE TITLE LINE
067700*    WITHOUT ADVANCING TO A NEW PAGE (PAGE-NUMBER IS STILL
067800*    ZERO), EVERY LATER CALL ADVANCES TO A FRESH PAGE FIRST.
067900
068000     ADD 1 TO PAGE-NUMBER.
068100     MOVE WRD-RUN-DATE-EDIT TO TL-RUN-DATE.
068200     MOVE PAGE-NUMBER TO TL-PAGE-NUMBER.
068300
068400     IF PAGE-NUMBER > 1
068500        WRITE AUDIT-PRINT-REC FROM TITLE-LINE
068600              BEFORE ADVANCING PAGE
068700     ELSE
068800        WRITE AUDIT-PRINT-REC FROM TITLE-LINE.
068900
069000     WRITE AUDIT-PRINT-REC FROM SPACES AFTER ADVANCING 1.
069100     WRITE AUDIT-PRINT-REC FROM HEADING-1 AFTER ADVANCING 1.
069200     WRITE AUDIT-PRINT-REC FROM HEADING-2 AFTER ADVANCING 1.
069300
069400     MOVE ZERO TO W-PRINTED-LINES.
069500
069600 4000-PRINT-HEADINGS-EXIT.
069700     EXIT.
069800*----------------------------------------------------------
069900
070000 8000-WRITE-MASTERS.
070100*    REWRITES ALL FOUR MASTERS FROM THE IN-STORAGE TABLES,
070200*    WHICH BY NOW REFLECT EVERY ACCEPTED TRANSACTION FOR THE
070300*    RUN - THE OLD -IN COPY OF EACH MASTER IS NEVER TOUCHED,
070400*    THE JOB'S OWN CATALOGING STEP (NOT SHOWN HERE) PROMOTES
070500*    EACH -OUT FILE TO BE TOMORROW'S -IN FILE.
070600
070700     PERFORM 8100-WRITE-PRODUCT-MASTER
070800         THRU 8100-WRITE-PRODUCT-MASTER-EXIT.
070900     PERFORM 8200-WRITE-MENUGRP-MASTER
071000         THRU 8200-WRITE-MENUGRP-MASTER-EXIT.
071100     PERFORM 8300-WRITE-MENU-MASTER
071200         THRU 8300-WRITE-MENU-MASTER-EXIT.
071300     PERFORM 8400-WRITE-TABLE-MASTER
071400         THRU 8400-WRITE-TABLE-MASTER-EXIT.
071500
071600 8000-WRITE-MASTERS-EXIT.
071700     EXIT.
071800*----------------------------------------------------------
071900
072000 8100-WRITE-PRODUCT-MASTER.
072100*    PRD-TAB-COUNT BOUNDS THE VARYING LOOP, SO THERE IS NO AT
072200*    END TO CODE FOR - THE TABLE NEVER HOLDS MORE ROWS THAN THE
072300*    COUNT SAYS IT DOES.
072400
072500     PERFORM 8105-WRITE-ONE-PRODUCT THRU 8105-WRITE-ONE-PRODUCT-EXIT
072600         VARYING PRD-TAB-IDX FROM 1 BY 1
072700         UNTIL PRD-TAB-IDX > PRD-TAB-COUNT.
072800
072900 8100-WRITE-PRODUCT-MASTER-EXIT.
073000     EXIT.
073100*----------------------------------------------------------
073200
073300 8105-WRITE-ONE-PRODUCT.
073400
073500     MOVE PRD-TAB-ID (PRD-TAB-IDX)    TO O-PRD-ID.
073600     MOVE PRD-TAB-NAME (PRD-TAB-IDX)  TO O-PRD-NAME.
073700     MOVE PRD-TAB-PRICE (PRD-TAB-IDX) TO O-PRD-PRICE.
073800     WRITE O-PRODUCT-REC.
073900
074000 8105-WRITE-ONE-PRODUCT-EXIT.
074100     EXIT.
074200*----------------------------------------------------------
074300
074400 8200-WRITE-MENUGRP-MASTER.
074500*    SAME PATTERN AS 8100 ABOVE, ONE TABLE ROW PER GROUP.
074600
074700     PERFORM 8205-WRITE-ONE-MENUGRP THRU 8205-WRITE-ONE-MENUGRP-EXIT
074800         VARYING MG-TAB-IDX FROM 1 BY 1
074900         UNTIL MG-TAB-IDX > MG-TAB-COUNT.
075000
075100 8200-WRITE-MENUGRP-MASTER-EXIT.
075200     EXIT.
075300*----------------------------------------------------------
075400
075500 8205-WRITE-ONE-MENUGRP.
075600
075700     MOVE MG-TAB-ID (MG-TAB-IDX)   TO O-MG-ID.
075800     MOVE MG-TAB-NAME (MG-TAB-IDX) TO O-MG-NAME.
075900     WRITE O-MENUGRP-REC.
076000
076100 8205-WRITE-ONE-MENUGRP-EXIT.
076200     EXIT.
076300*----------------------------------------------------------
076400
076500 8300-WRITE-MENU-MASTER.
076600
076700     PERFORM 8305-WRITE-ONE-MENU THRU 8305-WRITE-ONE-MENU-EXIT
076800         VARYING MNU-TAB-IDX FROM 1 BY 1
076900         UNTIL MNU-TAB-IDX > MNU-TAB-COUNT.
077000
077100 8300-WRITE-MENU-MASTER-EXIT.
077200     EXIT.
077300*----------------------------------------------------------
077400
077500 8305-WRITE-ONE-MENU.
077600*    THE FIVE COMPONENT SLOTS ARE MOVED BACK OUT ONE BY ONE FOR
077700*    THE SAME REASON THEY WERE LOADED THAT WAY IN 2405 ABOVE -
077800*    MNU-TAB-COMPONENT-SUM IS DELIBERATELY NOT WRITTEN BACK, IT
077900*    IS A RUN-TIME WORK VALUE RECOMPUTED FRESH ON EVERY LOAD.
078000
078100     MOVE MNU-TAB-ID (MNU-TAB-IDX)          TO O-MNU-ID.
078200     MOVE MNU-TAB-NAME (MNU-TAB-IDX)        TO O-MNU-NAME.
078300     MOVE MNU-TAB-PRICE (MNU-TAB-IDX)       TO O-MNU-PRICE.
078400     MOVE MNU-TAB-GROUP-ID (MNU-TAB-IDX)    TO O-MNU-GROUP-ID.
078500     MOVE MNU-TAB-DISPLAYED (MNU-TAB-IDX)   TO O-MNU-DISPLAYED.
078600     MOVE MNU-TAB-PRODUCT-COUNT (MNU-TAB-IDX)
078700                                             TO O-MNU-PRODUCT-COUNT.
078800     MOVE MNU-TAB-PRODUCT (MNU-TAB-IDX, 1)  TO O-MNU-PRODUCT (1).
078900     MOVE MNU-TAB-PRODUCT (MNU-TAB-IDX, 2)  TO O-MNU-PRODUCT (2).
079000     MOVE MNU-TAB-PRODUCT (MNU-TAB-IDX, 3)  TO O-MNU-PRODUCT (3).
079100     MOVE MNU-TAB-PRODUCT (MNU-TAB-IDX, 4)  TO O-MNU-PRODUCT (4).
079200     MOVE MNU-TAB-PRODUCT (MNU-TAB-IDX, 5)  TO O-MNU-PRODUCT (5).
079300     WRITE O-MENU-REC.
079400
079500 8305-WRITE-ONE-MENU-EXIT.
079600     EXIT.
079700*----------------------------------------------------------
079800
079900 8400-WRITE-TABLE-MASTER.
080000*    LAST OF THE FOUR MASTER REWRITES - TBL-TAB-OCCUPIED AND
080100*    TBL-TAB-GUESTS REFLECT WHATEVER TS/TX/TG ACTIVITY RAN
080200*    DURING TODAY'S TRANSACTIONS, SO TOMORROW'S RUN LOADS
080300*    TONIGHT'S CLOSING FLOOR STATUS.
080400
080500     PERFORM 8405-WRITE-ONE-TABLE THRU 8405-WRITE-ONE-TABLE-EXIT
080600         VARYING TBL-TAB-IDX FROM 1 BY 1
080700         UNTIL TBL-TAB-IDX > TBL-TAB-COUNT.
080800
080900 8400-WRITE-TABLE-MASTER-EXIT.
081000     EXIT.
081100*----------------------------------------------------------
081200
081300 8405-WRITE-ONE-TABLE.
081400
081500     MOVE TBL-TAB-ID (TBL-TAB-IDX)       TO O-TBL-ID.
081600     MOVE TBL-TAB-NAME (TBL-TAB-IDX)     TO O-TBL-NAME.
081700     MOVE TBL-TAB-OCCUPIED (TBL-TAB-IDX) TO O-TBL-OCCUPIED.
081800     MOVE TBL-TAB-GUESTS (TBL-TAB-IDX)   TO O-TBL-GUESTS.
081900     WRITE O-TABLE-REC.
082000
082100 8405-WRITE-ONE-TABLE-EXIT.
082200     EXIT.
082300*----------------------------------------------------------
082400
082500 9000-WRITE-TRAILER.
082600*    ONE CONTROL-TOTAL LINE PER TRANSACTION-COUNT FIELD ON
082700*    WS-TRAN-COUNTS.CBL - THE FLOOR MANAGER RECONCILES THESE
082800*    AGAINST THE ORIGINAL TRANSACTION BATCH COUNT BEFORE SIGNING
082900*    OFF ON THE RUN.  THE THIRTEEN BY-CODE COUNTS BELOW SHOULD
083000*    ALWAYS FOOT TO WTC-TRANS-ACCEPTED, SINCE EVERY ACCEPTED
083100*    TRANSACTION FALLS INTO EXACTLY ONE OF THE THIRTEEN CODES.
083200
083300     WRITE AUDIT-PRINT-REC FROM SPACES AFTER ADVANCING 2.
083400
083500     MOVE "TRANSACTIONS READ .................."  TO TR-LABEL.
083600     MOVE WTC-TRANS-READ TO TR-COUNT.
083700     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
083800
083900     MOVE "TRANSACTIONS ACCEPTED .............."  TO TR-LABEL.
084000     MOVE WTC-TRANS-ACCEPTED TO TR-COUNT.
084100     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
084200
084300     MOVE "TRANSACTIONS REJECTED .............."  TO TR-LABEL.
084400     MOVE WTC-TRANS-REJECTED TO TR-COUNT.
084500     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
084600
084700     MOVE "  PRODUCTS ADDED (PR) .............."  TO TR-LABEL.
084800     MOVE WTC-PRODUCTS-ADDED TO TR-COUNT.
084900     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
085000
085100     MOVE "  PRICES CHANGED (PC) .............."  TO TR-LABEL.
085200     MOVE WTC-PRICES-CHANGED TO TR-COUNT.
085300     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
085400
085500     MOVE "  MENUS ADDED (MC) .................."  TO TR-LABEL.
085600     MOVE WTC-MENUS-ADDED TO TR-COUNT.
085700     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
085800
085900     MOVE "  MENUS PRICED (MP) ................."  TO TR-LABEL.
086000     MOVE WTC-MENUS-PRICED TO TR-COUNT.
086100     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
086200
086300     MOVE "  MENUS DISPLAYED (MD) .............."  TO TR-LABEL.
086400     MOVE WTC-MENUS-DISPLAYED TO TR-COUNT.
086500     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
086600
086700     MOVE "  MENUS HIDDEN DIRECT (MH) .........."  TO TR-LABEL.
086800     MOVE WTC-MENUS-HIDDEN-DIRECT TO TR-COUNT.
086900     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
087000
087100     MOVE "  GROUPS ADDED (GC) ................."  TO TR-LABEL.
087200     MOVE WTC-GROUPS-ADDED TO TR-COUNT.
087300     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
087400
087500     MOVE "  TABLES ADDED (TC) ................."  TO TR-LABEL.
087600     MOVE WTC-TABLES-ADDED TO TR-COUNT.
087700     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
087800
087900     MOVE "  TABLES SEATED (TS) ................"  TO TR-LABEL.
088000     MOVE WTC-TABLES-SEATED TO TR-COUNT.
088100     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
088200
088300     MOVE "  TABLES CLEARED (TX) ..............."  TO TR-LABEL.
088400     MOVE WTC-TABLES-CLEARED TO TR-COUNT.
088500     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
088600
088700     MOVE "  TABLE GUESTS SET (TG) ............."  TO TR-LABEL.
088800     MOVE WTC-TABLES-GUESTS-SET TO TR-COUNT.
088900     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
089000
089100     MOVE "MENUS HIDDEN BY RE-EVALUATION ......."  TO TR-LABEL.
089200     MOVE WTC-MENUS-HIDDEN-REEVAL TO TR-COUNT.
089300     WRITE AUDIT-PRINT-REC FROM TRAILER-LINE AFTER ADVANCING 1.
089400
089500 9000-WRITE-TRAILER-EXIT.
089600     EXIT.
089700*----------------------------------------------------------
