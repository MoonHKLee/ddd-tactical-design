000100*----------------------------------------------------------
000200*  FD-AUDIT.CBL
000300*  TRANSACTION AUDIT / EXCEPTION REPORT PRINT FILE
000400*  132-COLUMN PRINT LAYOUT, LINE SEQUENTIAL
000500*----------------------------------------------------------
000600*  MAINT LOG
000700*  1994-03-08  RGL  ORIGINAL LAYOUT
000800*----------------------------------------------------------
000900 FD  AUDIT-REPORT
001000     LABEL RECORDS ARE OMITTED.
001100
001200 01  AUDIT-PRINT-REC               PIC X(132).
